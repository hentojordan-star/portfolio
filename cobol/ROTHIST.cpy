000100******************************************************************00000100
000200* ROTHIST  -  VAULT ALGORITHM ROTATION HISTORY RECORD LAYOUT      00000200
000300******************************************************************00000300
000400* APPEND-ONLY LOG OF EVERY ALGORITHM ROTATION - ONE RECORD PER    00000400
000500* 'RO' TRANSACTION PROCESSED BY VAULTTRN.  NEVER REWRITTEN OR     00000500
000600* TRUNCATED, SAME AS THE AUDIT LOG (SEE AUDITREC).                00000600
000700*                                                                 00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    07/30/97  DPS  0221  ORIGINAL LAYOUT.                        00001000
001100*                                                                 00001100
001200     05  :TAG:-DATE                  PIC X(10).                   00001200
001300     05  :TAG:-FROM-ALGO             PIC X(08).                   00001300
001400     05  :TAG:-TO-ALGO               PIC X(08).                   00001400
001500     05  FILLER                      PIC X(54).                   00001500
