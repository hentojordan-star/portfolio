000100******************************************************************00000100
000200* CIPHOUT   -  VAULT CIPHER OUTPUT RECORD LAYOUT                  00000200
000300******************************************************************00000300
000400* ONE RECORD PER SUCCESSFUL 'EN' OR 'DE' TRANSACTION.  FOR 'EN'   00000400
000500* CO-TEXT CARRIES THE HEX-ENCODED CIPHERTEXT; FOR 'DE' IT         00000500
000600* CARRIES THE RECOVERED PLAINTEXT.  WIDTH MATCHES VAULTTXN'S      00000600
000700* VT-TEXT SO THE HEX EXPANSION OF A CIPHER BYTE STRING FITS -     00000700
000800* SEE 650-XOR-CIPHER HEADER COMMENT IN VAULTTRN FOR THE 60-BYTE   00000800
000900* MESSAGE LIMIT THIS IMPLIES.                                     00000900
001000*                                                                 00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    03/09/94  DPS  0205  ORIGINAL LAYOUT.                        00001300
001400*                                                                 00001400
001500     05  :TAG:-USER                  PIC X(12).                   00001500
001600     05  :TAG:-CODE                  PIC X(02).                   00001600
001700         88  :TAG:-IS-ENCRYPT        VALUE 'EN'.                  00001700
001800         88  :TAG:-IS-DECRYPT        VALUE 'DE'.                  00001800
001900     05  :TAG:-DATE                  PIC X(10).                   00001900
002000     05  :TAG:-TEXT                  PIC X(120).                  00002000
002100     05  FILLER                      PIC X(16).                   00002100
