000100******************************************************************00000100
000200* LEDGTXN  -  LEDGER TRANSACTION RECORD LAYOUT                    00000200
000300******************************************************************00000300
000400* INPUT TRANSACTION LAYOUT FOR THE LEDGTRAN JOB.  TXN-CODE OF     00000400
000500* 'EX' ADDS AN EXPENSE, 'IN' ADDS AN INCOME.  UNLIKE THE OLD      00000500
000600* TRANREC MEMBER THIS ONE IS NOT SORTED/KEYED - LEDGTRAN TAKES    00000600
000700* THE FILE IN ARRIVAL ORDER AND REJECTS WHAT IT CANNOT VALIDATE.  00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    06/02/91  JJS  0093  ORIGINAL LAYOUT.                        00001100
001200*    09/14/95  DPS  0140  TXN-AMOUNT KEPT AS DISPLAY TEXT (NOT    00001200
001300*                         NUMERIC EDITED) SO 260-VALIDATE-AMOUNT  00001300
001400*                         CAN REJECT NON-NUMERIC INPUT CLEANLY    00001400
001500*                         INSTEAD OF ABENDING ON A BAD MOVE.      00001500
001600*    03/02/96  DPS  0151  ADDED TXN-AMOUNT-N REDEFINES - THE 9    00001600
001700*                         BYTES ARE 7 WHOLE-DOLLAR DIGITS PLUS 2  00001700
001800*                         IMPLIED-DECIMAL CENTS DIGITS (NO        00001800
001900*                         PUNCTUATION), SO ONCE 260-VALIDATE-     00001900
002000*                         AMOUNT CONFIRMS THE FIELD IS NUMERIC    00002000
002100*                         THE REDEFINE CAN BE MOVED STRAIGHT TO   00002100
002200*                         EXP-AMOUNT/INC-AMOUNT WITH NO CONVERT.  00002200
002300*                                                                 00002300
002400     05  :TAG:-CODE                  PIC X(02).                   00002400
002500         88  :TAG:-IS-EXPENSE        VALUE 'EX'.                  00002500
002600         88  :TAG:-IS-INCOME         VALUE 'IN'.                  00002600
002700     05  :TAG:-DATE                  PIC X(10).                   00002700
002800     05  :TAG:-CATEGORY              PIC X(15).                   00002800
002900     05  :TAG:-DESCRIPTION           PIC X(30).                   00002900
003000     05  :TAG:-AMOUNT                PIC X(09).                   00003000
003100     05  :TAG:-AMOUNT-N REDEFINES :TAG:-AMOUNT                    00003100
003200                                    PIC 9(07)V99.                 00003200
003300     05  FILLER                      PIC X(14).                   00003300
