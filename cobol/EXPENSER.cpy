000100******************************************************************00000100
000200* EXPENSER  -  EXPENSE MASTER RECORD LAYOUT                       00000200
000300******************************************************************00000300
000400* COPY MEMBER FOR THE EXPENSE MASTER (EXPENSES FILE) AND FOR THE  00000400
000500* IN-MEMORY EXPENSE TABLES BUILT BY THE LEDGER JOBS.  CODE THIS   00000500
000600* MEMBER WITH ==:TAG:== REPLACING SO THE SAME LAYOUT CAN BE       00000600
000700* COPIED UNDER THE FD (PREFIX EXP) AND UNDER WORKING-STORAGE      00000700
000800* TABLE ENTRIES (PREFIX WS-EXP, EXP-TBL, AND SO ON) WITHOUT       00000800
000900* DUPLICATING THE FIELD LIST - SAME IDIOM AS THE OLD CUSTCOPY     00000900
001000* MEMBER USED BY SAM1/SAM3ABND.  THIS MEMBER STARTS AT THE        00001000
001100* 05 LEVEL - CODE THE 01 (OR THE OCCURS ENTRY) AHEAD OF THE       00001100
001200* COPY STATEMENT AT THE POINT OF USE.                             00001200
001300*                                                                 00001300
001400*    CHANGE LOG                                                   00001400
001500*    ----------                                                   00001500
001600*    05/12/91  JJS  0091  ORIGINAL LAYOUT - EXPENSE MASTER 80 BYTE00001600
001700*                         FIXED RECORD FOR THE SMALL-BUSINESS     00001700
001800*                         LEDGER CONVERSION JOB.                  00001800
001900*    11/03/93  DPS  0114  WIDENED EXP-CATEGORY TO 15 BYTES SO     00001900
002000*                         THE NEW LEDGTRAN STANDARDIZED-CATEGORY  00002000
002100*                         TEXT ('FOOD', 'food' -> 'Food') ALWAYS  00002100
002200*                         FITS WITHOUT TRUNCATION.                00002200
002300*    02/17/99  MRW  0177  Y2K - CONFIRMED EXP-DATE IS FULL        00002300
002400*                         4-DIGIT YEAR TEXT (YYYY-MM-DD), NO      00002400
002500*                         WINDOWING NEEDED.  NO FIELD CHANGE.     00002500
002600*    08/22/04  JJS  0233  ADDED EXP-MM AND EXP-YR-MO REDEFINES    00002600
002700*                         OF THE DATE FOR THE MONTHLY SUMMARY JOB 00002700
002800*                         (LEDGRPT) SO IT CAN KEY ON YYYY-MM      00002800
002900*                         WITHOUT A REFERENCE MODIFY EVERY TIME.  00002900
003000*                                                                 00003000
003100     05  :TAG:-DATE                  PIC X(10).                   00003100
003200     05  :TAG:-DATE-R REDEFINES :TAG:-DATE.                       00003200
003300         10  :TAG:-YR-MO             PIC X(07).                   00003300
003400         10  FILLER                  PIC X(03).                   00003400
003500     05  :TAG:-DATE-YMD REDEFINES :TAG:-DATE.                     00003500
003600         10  :TAG:-YY                PIC X(04).                   00003600
003700         10  FILLER                  PIC X(01).                   00003700
003800         10  :TAG:-MM                PIC X(02).                   00003800
003900         10  FILLER                  PIC X(01).                   00003900
004000         10  :TAG:-DD                PIC X(02).                   00004000
004100     05  :TAG:-CATEGORY              PIC X(15).                   00004100
004200     05  :TAG:-DESCRIPTION           PIC X(30).                   00004200
004300     05  :TAG:-AMOUNT                PIC 9(7)V99.                 00004300
004400     05  FILLER                      PIC X(16).                   00004400
