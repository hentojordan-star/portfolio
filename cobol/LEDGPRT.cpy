000100******************************************************************00000100
000200* LEDGPRT  -  LEDGER REPORT PRINT-LINE LAYOUTS                    00000200
000300******************************************************************00000300
000400* ONE 01-LEVEL PER PRINT LINE, SAME HABIT AS THE OLD SAM3ABND     00000400
000500* RPT-STATS-xxxx GROUPS - EACH GROUP IS MOVED WHOLE TO            00000500
000600* REPORT-RECORD BEFORE THE WRITE.  SHARED BY LEDGRPT (ALL FOUR    00000600
000700* SUMMARY REPORTS) AND LEDGSRCH (RECORD LISTING OF THE SEARCH     00000700
000800* HITS).  REPORT-RECORD ITSELF IS 132 BYTES - SEE THE FD IN       00000800
000900* LEDGRPT/LEDGSRCH.                                               00000900
001000*                                                                 00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    05/12/91  JJS  0094  ORIGINAL LAYOUT - RECORD LISTING AND    00001300
001400*                         TOTALS LINES ONLY.                      00001400
001500*    11/03/93  DPS  0115  ADDED LP-CATEGORY-xxxx GROUP FOR THE    00001500
001600*                         EXPENSES-BY-CATEGORY REPORT.            00001600
001700*    04/19/96  DPS  0163  ADDED LP-MONTHLY-xxxx GROUP FOR THE     00001700
001800*                         NEW MONTHLY INCOME/EXPENSE/PROFIT       00001800
001900*                         SUMMARY (REQUEST #163).                 00001900
002000*    06/02/91  JJS  0095  ADDED LP-SEARCH-HEADER-LINE FOR THE     00002000
002100*                         CATEGORY SEARCH JOB.                    00002100
002200*                                                                 00002200
002300 01  LP-EXPENSE-HEADER-LINE.                                      00002300
002400     05  FILLER                      PIC X(10)  VALUE SPACES.     00002400
002500     05  FILLER                      PIC X(31)  VALUE             00002500
002600         '========== EXPENSES =========='.                        00002600
002700     05  FILLER                      PIC X(91)  VALUE SPACES.     00002700
002800                                                                  00002800
002900 01  LP-INCOME-HEADER-LINE.                                       00002900
003000     05  FILLER                      PIC X(10)  VALUE SPACES.     00003000
003100     05  FILLER                      PIC X(31)  VALUE             00003100
003200         '========== INCOMES  =========='.                        00003200
003300     05  FILLER                      PIC X(91)  VALUE SPACES.     00003300
003400                                                                  00003400
003500 01  LP-SEARCH-HEADER-LINE.                                       00003500
003600     05  FILLER                      PIC X(10)  VALUE SPACES.     00003600
003700     05  FILLER                      PIC X(13)  VALUE             00003700
003800         '========== '.                                           00003800
003900     05  LP-SRCH-CATEGORY            PIC X(15)  VALUE SPACES.     00003900
004000     05  FILLER                      PIC X(14)  VALUE             00004000
004100         ' =========='.                                           00004100
004200     05  FILLER                      PIC X(80)  VALUE SPACES.     00004200
004300                                                                  00004300
004400 01  LP-SEPARATOR-LINE.                                           00004400
004500     05  FILLER                      PIC X(10)  VALUE SPACES.     00004500
004600     05  FILLER                      PIC X(31)  VALUE ALL '='.    00004600
004700     05  FILLER                      PIC X(91)  VALUE SPACES.     00004700
004800                                                                  00004800
004900 01  LP-DETAIL-LINE.                                              00004900
005000     05  LP-DET-DATE                 PIC X(10)  VALUE SPACES.     00005000
005100     05  FILLER                      PIC X(02)  VALUE SPACES.     00005100
005200     05  LP-DET-LABEL                PIC X(15)  VALUE SPACES.     00005200
005300     05  FILLER                      PIC X(02)  VALUE SPACES.     00005300
005400     05  LP-DET-DESC                 PIC X(30)  VALUE SPACES.     00005400
005500     05  FILLER                      PIC X(02)  VALUE SPACES.     00005500
005600     05  LP-DET-AMOUNT               PIC Z,ZZZ,ZZ9.99.            00005600
005700     05  FILLER                      PIC X(59)  VALUE SPACES.     00005700
005800                                                                  00005800
005900 01  LP-TOTALS-LINE.                                              00005900
006000     05  LP-TOT-LABEL                PIC X(15)  VALUE SPACES.     00006000
006100     05  FILLER                      PIC X(02)  VALUE SPACES.     00006100
006200     05  LP-TOT-AMOUNT               PIC -ZZZ,ZZZ,ZZ9.99.         00006200
006300     05  FILLER                      PIC X(100) VALUE SPACES.     00006300
006400                                                                  00006400
006500 01  LP-CATEGORY-HEADER-LINE.                                     00006500
006600     05  FILLER                      PIC X(10)  VALUE SPACES.     00006600
006700     05  FILLER                      PIC X(21)  VALUE             00006700
006800         'EXPENSES BY CATEGORY'.                                  00006800
006900     05  FILLER                      PIC X(101) VALUE SPACES.     00006900
007000                                                                  00007000
007100 01  LP-CATEGORY-DETAIL-LINE.                                     00007100
007200     05  LP-CAT-NAME                 PIC X(15)  VALUE SPACES.     00007200
007300     05  FILLER                      PIC X(02)  VALUE SPACES.     00007300
007400     05  LP-CAT-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.          00007400
007500     05  FILLER                      PIC X(101) VALUE SPACES.     00007500
007600                                                                  00007600
007700 01  LP-MONTHLY-HEADER-LINE.                                      00007700
007800     05  FILLER                      PIC X(10)  VALUE SPACES.     00007800
007900     05  FILLER                      PIC X(15)  VALUE             00007900
008000         'MONTHLY SUMMARY'.                                       00008000
008100     05  FILLER                      PIC X(107) VALUE SPACES.     00008100
008200                                                                  00008200
008300 01  LP-MONTHLY-DETAIL-LINE.                                      00008300
008400     05  LP-MON-KEY                  PIC X(07)  VALUE SPACES.     00008400
008500     05  FILLER                      PIC X(03)  VALUE SPACES.     00008500
008600     05  LP-MON-INCOME               PIC ZZZ,ZZZ,ZZ9.99.          00008600
008700     05  FILLER                      PIC X(03)  VALUE SPACES.     00008700
008800     05  LP-MON-EXPENSE              PIC ZZZ,ZZZ,ZZ9.99.          00008800
008900     05  FILLER                      PIC X(03)  VALUE SPACES.     00008900
009000     05  LP-MON-PROFIT               PIC -ZZZ,ZZZ,ZZ9.99.         00009000
009100     05  FILLER                      PIC X(73)  VALUE SPACES.     00009100
009200                                                                  00009200
009300 01  LP-MONTHLY-TOTAL-LINE.                                       00009300
009400     05  LP-MTOT-LABEL               PIC X(07)  VALUE             00009400
009500         'TOTAL'.                                                 00009500
009600     05  FILLER                      PIC X(03)  VALUE SPACES.     00009600
009700     05  LP-MTOT-INCOME              PIC ZZZ,ZZZ,ZZ9.99.          00009700
009800     05  FILLER                      PIC X(03)  VALUE SPACES.     00009800
009900     05  LP-MTOT-EXPENSE             PIC ZZZ,ZZZ,ZZ9.99.          00009900
010000     05  FILLER                      PIC X(03)  VALUE SPACES.     00010000
010100     05  LP-MTOT-PROFIT              PIC -ZZZ,ZZZ,ZZ9.99.         00010100
010200     05  FILLER                      PIC X(73)  VALUE SPACES.     00010200
