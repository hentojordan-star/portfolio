000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    LEDGRPT.                                          00000200
000300 AUTHOR.        JON SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  05/12/91.                                         00000500
000600 DATE-COMPILED. 05/12/91.                                         00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900* PROGRAM:  LEDGRPT                                               00000900
001000******************************************************************00001000
001100* LOADS THE EXPENSE AND INCOME MASTERS INTO WORKING-STORAGE       00001100
001200* TABLES AND PRODUCES FOUR REPORTS ON REPORT-FILE -  THE FULL     00001200
001300* RECORD LISTING (EXPENSES THEN INCOMES), THE GRAND TOTALS AND    00001300
001400* NET PROFIT LINE, THE EXPENSES-BY-CATEGORY SUMMARY (CONTROL      00001400
001500* BREAK ON CATEGORY AFTER AN INTERNAL SORT), AND THE MONTHLY      00001500
001600* INCOME/EXPENSE/PROFIT SUMMARY (CONTROL BREAK ON YEAR-MONTH).    00001600
001700* THE MASTERS ARE READ ONLY - LEDGRPT NEVER REWRITES THEM.        00001700
001800*                                                                 00001800
001900*    CHANGE LOG                                                   00001900
002000*    ----------                                                   00002000
002100*    05/12/91  JJS  0092  ORIGINAL PROGRAM - RECORD LISTING AND   00002100
002200*                         GRAND TOTALS ONLY.                      00002200
002300*    11/03/93  DPS  0116  ADDED 300-CATEGORY-SUMMARY (EXPENSES    00002300
002400*                         BY CATEGORY) - SORTS THE EXPENSE TABLE  00002400
002500*                         IN PLACE WITH A BUBBLE SORT (TABLE IS   00002500
002600*                         SMALL, THIS SHOP DOES NOT USE THE       00002600
002700*                         SORT VERB FOR IN-MEMORY WORK).          00002700
002800*    04/19/96  DPS  0163  ADDED 400-MONTHLY-SUMMARY PER REQUEST   00002800
002900*                         #163 - BUILDS AN UNSORTED YEAR-MONTH    00002900
003000*                         TABLE VIA 410-FIND-OR-ADD-MONTH AS      00003000
003100*                         RECORDS ARE READ, THEN LISTS IT IN      00003100
003200*                         THE ORDER MONTHS WERE FIRST SEEN.       00003200
003300*    02/17/99  MRW  0178  Y2K - EXP-DATE/INC-DATE YR-MO REDEFINE  00003300
003400*                         CARRIES THE FULL 4-DIGIT YEAR, SO THE   00003400
003500*                         MONTHLY KEY (LP-MON-KEY) SORTS AND      00003500
003600*                         DISPLAYS CORRECTLY PAST 1999.  NO       00003600
003700*                         LOGIC CHANGE REQUIRED.                  00003700
003800*    01/08/02  JJS  0219  200-GRAND-TOTALS NOW SHOWS A SIGNED     00003800
003900*                         NET PROFIT LINE (INCOME MINUS EXPENSE)  00003900
004000*                         INSTEAD OF JUST THE TWO SUBTOTALS.      00004000
004100*    06/30/04  DPS  0241  AUDIT FINDING - MONTHLY SUMMARY WAS     00004100
004200*                         LISTING IN FIRST-SEEN ORDER, NOT        00004200
004300*                         ASCENDING YEAR-MONTH AS THE USER        00004300
004400*                         REQUESTED.  ADDED 420-MONTH-SORT (SAME  00004400
004500*                         BUBBLE SORT IDIOM AS 300-CATEGORY-      00004500
004600*                         SUMMARY) TO RUN BEFORE THE LISTING.     00004600
004700*    02/09/05  DPS  0248  MOVED THE EXPENSE FILE STATUS AND THE   00004700
004800*                         TWO BUBBLE-SORT SUBSCRIPTS OUT OF THE   00004800
004900*                         01-LEVEL GROUPS TO STANDALONE 77-LEVEL  00004900
005000*                         ITEMS, SAME AS LEDGTRAN.                00005000
005100*    02/14/05  DPS  0255  330-CATEGORY-GROUP WAS REUSING          00005100
005200*                         RPT-INCOME-TOTAL AS THE PER-CATEGORY    00005200
005300*                         EXPENSE SUBTOTAL - HARMLESS SINCE IT IS 00005300
005400*                         ZEROED EVERY GROUP, BUT A REVIEWER      00005400
005500*                         MISREAD IT AS AN INCOME FIGURE.  ADDED  00005500
005600*                         RPT-CAT-SUBTOTAL TO RPT-TOTALS FOR THIS 00005600
005700*                         AND LEFT RPT-INCOME-TOTAL FOR ITS ONE   00005700
005800*                         REAL USE IN 200-GRAND-TOTALS.           00005800
005900*                                                                 00005900
006000 ENVIRONMENT DIVISION.                                            00006000
006100 CONFIGURATION SECTION.                                           00006100
006200 SOURCE-COMPUTER. IBM-390.                                        00006200
006300 OBJECT-COMPUTER. IBM-390.                                        00006300
006400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00006400
006500                                                                  00006500
006600 INPUT-OUTPUT SECTION.                                            00006600
006700 FILE-CONTROL.                                                    00006700
006800     SELECT EXPENSE-FILE     ASSIGN TO EXPMSTR                    00006800
006900         ORGANIZATION IS SEQUENTIAL                               00006900
007000         FILE STATUS  IS WS-EXPFILE-STATUS.                       00007000
007100     SELECT INCOME-FILE      ASSIGN TO INCMSTR                    00007100
007200         ORGANIZATION IS SEQUENTIAL                               00007200
007300         FILE STATUS  IS WS-INCFILE-STATUS.                       00007300
007400     SELECT REPORT-FILE      ASSIGN TO LEDGRPTF                   00007400
007500         ORGANIZATION IS SEQUENTIAL                               00007500
007600         FILE STATUS  IS WS-REPORT-STATUS.                        00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  EXPENSE-FILE                                                 00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 01  EXP-RECORD.                                                  00008400
008500     COPY EXPENSER REPLACING ==:TAG:== BY ==EXP==.                00008500
008600                                                                  00008600
008700 FD  INCOME-FILE                                                  00008700
008800     RECORDING MODE IS F                                          00008800
008900     BLOCK CONTAINS 0 RECORDS.                                    00008900
009000 01  INC-RECORD.                                                  00009000
009100     COPY INCOMER REPLACING ==:TAG:== BY ==INC==.                 00009100
009200                                                                  00009200
009300 FD  REPORT-FILE                                                  00009300
009400     RECORDING MODE IS F.                                         00009400
009500 01  REPORT-RECORD                  PIC X(132).                   00009500
009600                                                                  00009600
009700******************************************************************00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900******************************************************************00009900
010000* STANDALONE SCALAR WORK FIELDS - EXPENSE FILE STATUS AND THE     00010000
010100* TWO BUBBLE-SORT SUBSCRIPTS KEPT AS 77-LEVEL ITEMS PER THIS      00010100
010200* SHOP'S CONVENTION (SEE 02/09/05 CHANGE LOG ENTRY).              00010200
010300 77  WS-EXPFILE-STATUS           PIC X(02)  VALUE SPACES.         00010300
010400 77  WS-PASS-IX                  PIC S9(4) COMP   VALUE +0.       00010400
010500 77  WS-COMPARE-IX               PIC S9(4) COMP   VALUE +0.       00010500
010600                                                                  00010600
010700 01  WS-FIELDS.                                                   00010700
010800     05  WS-INCFILE-STATUS       PIC X(02)  VALUE SPACES.         00010800
010900     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00010900
011000     05  WS-EXP-EOF-SW           PIC X(01)  VALUE 'N'.            00011000
011100         88  WS-EXP-EOF          VALUE 'Y'.                       00011100
011200     05  WS-INC-EOF-SW           PIC X(01)  VALUE 'N'.            00011200
011300         88  WS-INC-EOF          VALUE 'Y'.                       00011300
011400     05  FILLER                  PIC X(04).                       00011400
011500                                                                  00011500
011600 COPY LEDGPRT.                                                    00011600
011700                                                                  00011700
011800 01  RPT-TOTALS.                                                  00011800
011900     05  RPT-EXPENSE-TOTAL       PIC S9(9)V99 COMP-3 VALUE +0.    00011900
012000     05  RPT-INCOME-TOTAL        PIC S9(9)V99 COMP-3 VALUE +0.    00012000
012100     05  RPT-NET-PROFIT          PIC S9(9)V99 COMP-3 VALUE +0.    00012100
012200     05  RPT-CAT-SUBTOTAL        PIC S9(9)V99 COMP-3 VALUE +0.    00012200
012300     05  FILLER                  PIC X(04).                       00012300
012400                                                                  00012400
012500 01  WORK-VARIABLES.                                              00012500
012600     05  WS-SORT-BOUND           PIC S9(4) COMP   VALUE +0.       00012600
012700     05  WS-SWAP-SW              PIC X(01)        VALUE 'N'.      00012700
012800         88  WS-SWAP-MADE        VALUE 'Y'.                       00012800
012900     05  WS-MON-KEY              PIC X(07)        VALUE SPACES.   00012900
013000     05  WS-MON-FOUND-SW         PIC X(01)        VALUE 'N'.      00013000
013100         88  WS-MON-FOUND        VALUE 'Y'.                       00013100
013200     05  FILLER                  PIC X(04).                       00013200
013300                                                                  00013300
013400* ONE-ENTRY HOLD AREA USED BY 300-CATEGORY-SUMMARY TO SWAP TWO    00013400
013500* EXPENSE-TABLE ENTRIES DURING THE IN-PLACE BUBBLE SORT.          00013500
013600 01  WS-SAVE-ENTRY.                                               00013600
013700     COPY EXPENSER REPLACING ==:TAG:== BY ==WS-SAVE==.            00013700
013800                                                                  00013800
013900* ONE-ENTRY HOLD AREA USED BY 420-MONTH-SORT TO SWAP TWO          00013900
014000* MONTHLY-TABLE ENTRIES DURING ITS IN-PLACE BUBBLE SORT.          00014000
014100 01  WS-SAVE-MON-ENTRY.                                           00014100
014200     05  WS-SAVE-MON-KEY         PIC X(07)         VALUE SPACES.  00014200
014300     05  WS-SAVE-MON-INCOME      PIC S9(9)V99 COMP-3 VALUE +0.    00014300
014400     05  WS-SAVE-MON-EXPENSE     PIC S9(9)V99 COMP-3 VALUE +0.    00014400
014500     05  FILLER                  PIC X(04).                       00014500
014600                                                                  00014600
014700* EXPENSE-BY-CATEGORY WORK TABLE IS THE EXPENSE MASTER TABLE      00014700
014800* ITSELF, SORTED IN PLACE BY 300-CATEGORY-SUMMARY - SEE THE       00014800
014900* CHANGE LOG.  THE MONTHLY TABLE BELOW HOLDS ONE ENTRY PER        00014900
015000* DISTINCT YEAR-MONTH, BUILT AS RECORDS ARE READ (410-FIND-       00015000
015100* OR-ADD-MONTH), THEN SORTED ASCENDING BY KEY AT 420-MONTH-SORT   00015100
015200* BEFORE 400-MONTHLY-SUMMARY LISTS IT.                            00015200
015300 01  EXPENSE-TABLE.                                               00015300
015400     03  EXP-TBL-COUNT           PIC 9(05) COMP-3 VALUE 0.        00015400
015500     03  EXP-TBL-ENTRY OCCURS 0 TO 3000 TIMES                     00015500
015600                 DEPENDING ON EXP-TBL-COUNT                       00015600
015700                 INDEXED BY EXP-TBL-IX.                           00015700
015800         COPY EXPENSER REPLACING ==:TAG:== BY ==EXP-TBL==.        00015800
015900                                                                  00015900
016000 01  INCOME-TABLE.                                                00016000
016100     03  INC-TBL-COUNT           PIC 9(05) COMP-3 VALUE 0.        00016100
016200     03  INC-TBL-ENTRY OCCURS 0 TO 3000 TIMES                     00016200
016300                 DEPENDING ON INC-TBL-COUNT                       00016300
016400                 INDEXED BY INC-TBL-IX.                           00016400
016500         COPY INCOMER REPLACING ==:TAG:== BY ==INC-TBL==.         00016500
016600                                                                  00016600
016700 01  MONTHLY-TABLE.                                               00016700
016800     05  MON-TBL-COUNT           PIC 9(04) COMP-3 VALUE 0.        00016800
016900     05  MON-TBL-ENTRY OCCURS 0 TO 600 TIMES                      00016900
017000                 DEPENDING ON MON-TBL-COUNT                       00017000
017100                 INDEXED BY MON-TBL-IX.                           00017100
017200         10  MON-TBL-KEY         PIC X(07)         VALUE SPACES.  00017200
017300         10  MON-TBL-INCOME      PIC S9(9)V99 COMP-3 VALUE +0.    00017300
017400         10  MON-TBL-EXPENSE     PIC S9(9)V99 COMP-3 VALUE +0.    00017400
017500         10  FILLER              PIC X(04).                       00017500
017600                                                                  00017600
017700 PROCEDURE DIVISION.                                              00017700
017800******************************************************************00017800
017900 000-MAIN.                                                        00017900
018000     PERFORM 700-OPEN-FILES.                                      00018000
018100     PERFORM 710-LOAD-EXPENSE-TABLE UNTIL WS-EXP-EOF.             00018100
018200     PERFORM 715-LOAD-INCOME-TABLE  UNTIL WS-INC-EOF.             00018200
018300     PERFORM 720-BUILD-MONTHLY-TABLE.                             00018300
018400                                                                  00018400
018500     PERFORM 100-RECORD-LISTING.                                  00018500
018600     PERFORM 200-GRAND-TOTALS.                                    00018600
018700     PERFORM 300-CATEGORY-SUMMARY THRU 300-EXIT.                  00018700
018800     PERFORM 400-MONTHLY-SUMMARY.                                 00018800
018900                                                                  00018900
019000     PERFORM 900-CLOSE-FILES.                                     00019000
019100     GOBACK.                                                      00019100
019200                                                                  00019200
019300 100-RECORD-LISTING.                                              00019300
019400     WRITE REPORT-RECORD FROM LP-EXPENSE-HEADER-LINE AFTER PAGE.  00019400
019500     WRITE REPORT-RECORD FROM LP-SEPARATOR-LINE       AFTER 1.    00019500
019600     SET EXP-TBL-IX TO 1.                                         00019600
019700     PERFORM 110-LIST-ONE-EXPENSE THRU 110-EXIT                   00019700
019800             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00019800
019900                                                                  00019900
020000     WRITE REPORT-RECORD FROM LP-INCOME-HEADER-LINE AFTER 2.      00020000
020100     WRITE REPORT-RECORD FROM LP-SEPARATOR-LINE      AFTER 1.     00020100
020200     SET INC-TBL-IX TO 1.                                         00020200
020300     PERFORM 120-LIST-ONE-INCOME THRU 120-EXIT                    00020300
020400             UNTIL INC-TBL-IX > INC-TBL-COUNT.                    00020400
020500                                                                  00020500
020600 110-LIST-ONE-EXPENSE.                                            00020600
020700     MOVE EXP-TBL-DATE (EXP-TBL-IX)     TO LP-DET-DATE.           00020700
020800     MOVE EXP-TBL-CATEGORY (EXP-TBL-IX) TO LP-DET-LABEL.          00020800
020900     MOVE EXP-TBL-DESCRIPTION (EXP-TBL-IX)                        00020900
021000                                         TO LP-DET-DESC.          00021000
021100     MOVE EXP-TBL-AMOUNT (EXP-TBL-IX)   TO LP-DET-AMOUNT.         00021100
021200     WRITE REPORT-RECORD FROM LP-DETAIL-LINE AFTER 1.             00021200
021300     SET EXP-TBL-IX UP BY 1.                                      00021300
021400 110-EXIT.                                                        00021400
021500     EXIT.                                                        00021500
021600                                                                  00021600
021700 120-LIST-ONE-INCOME.                                             00021700
021800     MOVE INC-TBL-DATE (INC-TBL-IX)      TO LP-DET-DATE.          00021800
021900     MOVE INC-TBL-SOURCE (INC-TBL-IX)    TO LP-DET-LABEL.         00021900
022000     MOVE SPACES                         TO LP-DET-DESC.          00022000
022100     MOVE INC-TBL-AMOUNT (INC-TBL-IX)    TO LP-DET-AMOUNT.        00022100
022200     WRITE REPORT-RECORD FROM LP-DETAIL-LINE AFTER 1.             00022200
022300     SET INC-TBL-IX UP BY 1.                                      00022300
022400 120-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600                                                                  00022600
022700 200-GRAND-TOTALS.                                                00022700
022800     MOVE 0 TO RPT-EXPENSE-TOTAL RPT-INCOME-TOTAL.                00022800
022900     SET EXP-TBL-IX TO 1.                                         00022900
023000     PERFORM 205-SUM-ONE-EXPENSE THRU 205-EXIT                    00023000
023100             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00023100
023200     SET INC-TBL-IX TO 1.                                         00023200
023300     PERFORM 207-SUM-ONE-INCOME THRU 207-EXIT                     00023300
023400             UNTIL INC-TBL-IX > INC-TBL-COUNT.                    00023400
023500     COMPUTE RPT-NET-PROFIT =                                     00023500
023600             RPT-INCOME-TOTAL - RPT-EXPENSE-TOTAL.                00023600
023700                                                                  00023700
023800     MOVE 'TOTAL EXPENSES:' TO LP-TOT-LABEL.                      00023800
023900     MOVE RPT-EXPENSE-TOTAL TO LP-TOT-AMOUNT.                     00023900
024000     WRITE REPORT-RECORD FROM LP-TOTALS-LINE AFTER PAGE.          00024000
024100     MOVE 'TOTAL INCOME:  ' TO LP-TOT-LABEL.                      00024100
024200     MOVE RPT-INCOME-TOTAL  TO LP-TOT-AMOUNT.                     00024200
024300     WRITE REPORT-RECORD FROM LP-TOTALS-LINE AFTER 1.             00024300
024400     MOVE 'NET PROFIT:    ' TO LP-TOT-LABEL.                      00024400
024500     MOVE RPT-NET-PROFIT    TO LP-TOT-AMOUNT.                     00024500
024600     WRITE REPORT-RECORD FROM LP-TOTALS-LINE AFTER 2.             00024600
024700                                                                  00024700
024800 205-SUM-ONE-EXPENSE.                                             00024800
024900     ADD EXP-TBL-AMOUNT (EXP-TBL-IX) TO RPT-EXPENSE-TOTAL.        00024900
025000     SET EXP-TBL-IX UP BY 1.                                      00025000
025100 205-EXIT.                                                        00025100
025200     EXIT.                                                        00025200
025300                                                                  00025300
025400 207-SUM-ONE-INCOME.                                              00025400
025500     ADD INC-TBL-AMOUNT (INC-TBL-IX) TO RPT-INCOME-TOTAL.         00025500
025600     SET INC-TBL-IX UP BY 1.                                      00025600
025700 207-EXIT.                                                        00025700
025800     EXIT.                                                        00025800
025900                                                                  00025900
026000* BUBBLE SORT OF THE EXPENSE TABLE BY CATEGORY, THEN LIST WITH    00026000
026100* A CONTROL BREAK ON CATEGORY.  TABLE IS AT MOST 3000 ENTRIES -   00026100
026200* THIS SHOP HAS ALWAYS USED AN IN-LINE BUBBLE SORT FOR TABLES     00026200
026300* THIS SIZE RATHER THAN THE SORT VERB (SEE CADD400 IN THE         00026300
026400* INVENTORY SYSTEM FOR THE SAME IDIOM).                           00026400
026500 300-CATEGORY-SUMMARY.                                            00026500
026600     IF EXP-TBL-COUNT > 1                                         00026600
026700         MOVE 1 TO WS-PASS-IX                                     00026700
026800         PERFORM 305-SORT-ONE-PASS THRU 305-EXIT                  00026800
026900                 UNTIL WS-PASS-IX >= EXP-TBL-COUNT                00026900
027000                 OR NOT WS-SWAP-MADE                              00027000
027100     END-IF.                                                      00027100
027200     WRITE REPORT-RECORD FROM LP-CATEGORY-HEADER-LINE AFTER PAGE. 00027200
027300     WRITE REPORT-RECORD FROM LP-SEPARATOR-LINE        AFTER 1.   00027300
027400     MOVE 0 TO RPT-EXPENSE-TOTAL.                                 00027400
027500     SET EXP-TBL-IX TO 1.                                         00027500
027600     PERFORM 330-CATEGORY-GROUP THRU 330-EXIT                     00027600
027700             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00027700
027800     MOVE 'TOTAL:         ' TO LP-TOT-LABEL.                      00027800
027900     MOVE RPT-EXPENSE-TOTAL TO LP-TOT-AMOUNT.                     00027900
028000     WRITE REPORT-RECORD FROM LP-TOTALS-LINE AFTER 2.             00028000
028100 300-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 305-SORT-ONE-PASS.                                               00028400
028500     MOVE 'N' TO WS-SWAP-SW.                                      00028500
028600     MOVE 1 TO WS-COMPARE-IX.                                     00028600
028700     SUBTRACT WS-PASS-IX FROM EXP-TBL-COUNT                       00028700
028800                          GIVING WS-SORT-BOUND.                   00028800
028900     PERFORM 310-COMPARE-ONE-PAIR THRU 310-EXIT                   00028900
029000             UNTIL WS-COMPARE-IX > WS-SORT-BOUND.                 00029000
029100     ADD 1 TO WS-PASS-IX.                                         00029100
029200 305-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400                                                                  00029400
029500 310-COMPARE-ONE-PAIR.                                            00029500
029600     SET EXP-TBL-IX TO WS-COMPARE-IX.                             00029600
029700     IF EXP-TBL-CATEGORY (EXP-TBL-IX) >                           00029700
029800        EXP-TBL-CATEGORY (EXP-TBL-IX + 1)                         00029800
029900         MOVE EXP-TBL-ENTRY (EXP-TBL-IX)     TO WS-SAVE-ENTRY     00029900
030000         MOVE EXP-TBL-ENTRY (EXP-TBL-IX + 1)                      00030000
030100                            TO EXP-TBL-ENTRY (EXP-TBL-IX)         00030100
030200         MOVE WS-SAVE-ENTRY TO EXP-TBL-ENTRY (EXP-TBL-IX + 1)     00030200
030300         MOVE 'Y' TO WS-SWAP-SW                                   00030300
030400     END-IF.                                                      00030400
030500     ADD 1 TO WS-COMPARE-IX.                                      00030500
030600 310-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900 330-CATEGORY-GROUP.                                              00030900
031000     MOVE EXP-TBL-CATEGORY (EXP-TBL-IX) TO LP-CAT-NAME.           00031000
031100     MOVE 0 TO RPT-CAT-SUBTOTAL.                                  00031100
031200     PERFORM 335-CATEGORY-MEMBER THRU 335-EXIT                    00031200
031300             UNTIL EXP-TBL-IX > EXP-TBL-COUNT                     00031300
031400             OR EXP-TBL-CATEGORY (EXP-TBL-IX) NOT = LP-CAT-NAME.  00031400
031500     MOVE RPT-CAT-SUBTOTAL TO LP-CAT-AMOUNT.                      00031500
031600     WRITE REPORT-RECORD FROM LP-CATEGORY-DETAIL-LINE AFTER 1.    00031600
031700 330-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900                                                                  00031900
032000 335-CATEGORY-MEMBER.                                             00032000
032100     ADD EXP-TBL-AMOUNT (EXP-TBL-IX) TO RPT-CAT-SUBTOTAL.         00032100
032200     ADD EXP-TBL-AMOUNT (EXP-TBL-IX) TO RPT-EXPENSE-TOTAL.        00032200
032300     SET EXP-TBL-IX UP BY 1.                                      00032300
032400 335-EXIT.                                                        00032400
032500     EXIT.                                                        00032500
032600                                                                  00032600
032700* MONTHLY-TABLE WAS BUILT AT 720-BUILD-MONTHLY-TABLE IN THE       00032700
032800* ORDER MONTHS WERE FIRST ENCOUNTERED - 420-MONTH-SORT PUTS IT    00032800
032900* IN ASCENDING YEAR-MONTH KEY ORDER BEFORE IT IS LISTED (SAME     00032900
033000* BUBBLE-SORT IDIOM AS 300-CATEGORY-SUMMARY - SEE 06/30/04        00033000
033100* CHANGE LOG ENTRY).                                              00033100
033200 400-MONTHLY-SUMMARY.                                             00033200
033300     PERFORM 420-MONTH-SORT THRU 420-EXIT.                        00033300
033400     WRITE REPORT-RECORD FROM LP-MONTHLY-HEADER-LINE AFTER PAGE.  00033400
033500     WRITE REPORT-RECORD FROM LP-SEPARATOR-LINE       AFTER 1.    00033500
033600     MOVE 0 TO RPT-EXPENSE-TOTAL RPT-INCOME-TOTAL.                00033600
033700     SET MON-TBL-IX TO 1.                                         00033700
033800     PERFORM 405-LIST-ONE-MONTH THRU 405-EXIT                     00033800
033900             UNTIL MON-TBL-IX > MON-TBL-COUNT.                    00033900
034000     MOVE RPT-INCOME-TOTAL  TO LP-MTOT-INCOME.                    00034000
034100     MOVE RPT-EXPENSE-TOTAL TO LP-MTOT-EXPENSE.                   00034100
034200     COMPUTE LP-MTOT-PROFIT =                                     00034200
034300             RPT-INCOME-TOTAL - RPT-EXPENSE-TOTAL.                00034300
034400     WRITE REPORT-RECORD FROM LP-MONTHLY-TOTAL-LINE AFTER 2.      00034400
034500                                                                  00034500
034600 405-LIST-ONE-MONTH.                                              00034600
034700     MOVE MON-TBL-KEY (MON-TBL-IX)     TO LP-MON-KEY.             00034700
034800     MOVE MON-TBL-INCOME (MON-TBL-IX)  TO LP-MON-INCOME.          00034800
034900     MOVE MON-TBL-EXPENSE (MON-TBL-IX) TO LP-MON-EXPENSE.         00034900
035000     COMPUTE LP-MON-PROFIT =                                      00035000
035100             MON-TBL-INCOME (MON-TBL-IX) -                        00035100
035200             MON-TBL-EXPENSE (MON-TBL-IX).                        00035200
035300     WRITE REPORT-RECORD FROM LP-MONTHLY-DETAIL-LINE AFTER 1.     00035300
035400     ADD MON-TBL-INCOME  (MON-TBL-IX) TO RPT-INCOME-TOTAL.        00035400
035500     ADD MON-TBL-EXPENSE (MON-TBL-IX) TO RPT-EXPENSE-TOTAL.       00035500
035600     SET MON-TBL-IX UP BY 1.                                      00035600
035700 405-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
035900                                                                  00035900
036000 410-FIND-OR-ADD-MONTH.                                           00036000
036100     MOVE 'N' TO WS-MON-FOUND-SW.                                 00036100
036200     IF MON-TBL-COUNT > 0                                         00036200
036300         SET MON-TBL-IX TO 1                                      00036300
036400         PERFORM 415-CHECK-ONE-MONTH THRU 415-EXIT                00036400
036500                 UNTIL MON-TBL-IX > MON-TBL-COUNT                 00036500
036600                 OR WS-MON-FOUND                                  00036600
036700     END-IF.                                                      00036700
036800     IF NOT WS-MON-FOUND                                          00036800
036900         ADD +1 TO MON-TBL-COUNT                                  00036900
037000         SET MON-TBL-IX TO MON-TBL-COUNT                          00037000
037100         MOVE WS-MON-KEY TO MON-TBL-KEY (MON-TBL-IX)              00037100
037200         MOVE 0 TO MON-TBL-INCOME (MON-TBL-IX)                    00037200
037300         MOVE 0 TO MON-TBL-EXPENSE (MON-TBL-IX)                   00037300
037400     END-IF.                                                      00037400
037500                                                                  00037500
037600 415-CHECK-ONE-MONTH.                                             00037600
037700     IF MON-TBL-KEY (MON-TBL-IX) = WS-MON-KEY                     00037700
037800         MOVE 'Y' TO WS-MON-FOUND-SW                              00037800
037900     ELSE                                                         00037900
038000         SET MON-TBL-IX UP BY 1                                   00038000
038100     END-IF.                                                      00038100
038200 415-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400                                                                  00038400
038500* BUBBLE SORT OF MONTHLY-TABLE BY YEAR-MONTH KEY, ASCENDING.      00038500
038600* TABLE IS AT MOST 600 ENTRIES - SAME IN-LINE IDIOM AS THE        00038600
038700* EXPENSE-BY-CATEGORY SORT ABOVE, NOT THE SORT VERB.              00038700
038800 420-MONTH-SORT.                                                  00038800
038900     IF MON-TBL-COUNT > 1                                         00038900
039000         MOVE 1 TO WS-PASS-IX                                     00039000
039100         PERFORM 425-MONTH-SORT-PASS THRU 425-EXIT                00039100
039200                 UNTIL WS-PASS-IX >= MON-TBL-COUNT                00039200
039300                 OR NOT WS-SWAP-MADE                              00039300
039400     END-IF.                                                      00039400
039500 420-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800 425-MONTH-SORT-PASS.                                             00039800
039900     MOVE 'N' TO WS-SWAP-SW.                                      00039900
040000     MOVE 1 TO WS-COMPARE-IX.                                     00040000
040100     SUBTRACT WS-PASS-IX FROM MON-TBL-COUNT                       00040100
040200                          GIVING WS-SORT-BOUND.                   00040200
040300     PERFORM 430-COMPARE-ONE-MON-PAIR THRU 430-EXIT               00040300
040400             UNTIL WS-COMPARE-IX > WS-SORT-BOUND.                 00040400
040500     ADD 1 TO WS-PASS-IX.                                         00040500
040600 425-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 430-COMPARE-ONE-MON-PAIR.                                        00040900
041000     SET MON-TBL-IX TO WS-COMPARE-IX.                             00041000
041100     IF MON-TBL-KEY (MON-TBL-IX) >                                00041100
041200        MON-TBL-KEY (MON-TBL-IX + 1)                              00041200
041300         MOVE MON-TBL-ENTRY (MON-TBL-IX)     TO WS-SAVE-MON-ENTRY 00041300
041400         MOVE MON-TBL-ENTRY (MON-TBL-IX + 1)                      00041400
041500                            TO MON-TBL-ENTRY (MON-TBL-IX)         00041500
041600         MOVE WS-SAVE-MON-ENTRY TO MON-TBL-ENTRY (MON-TBL-IX + 1) 00041600
041700         MOVE 'Y' TO WS-SWAP-SW                                   00041700
041800     END-IF.                                                      00041800
041900     ADD 1 TO WS-COMPARE-IX.                                      00041900
042000 430-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200                                                                  00042200
042300 700-OPEN-FILES.                                                  00042300
042400     OPEN INPUT EXPENSE-FILE INCOME-FILE                          00042400
042500          OUTPUT REPORT-FILE.                                     00042500
042600     IF WS-EXPFILE-STATUS NOT = '00' AND NOT = '05'               00042600
042700        AND NOT = '35'                                            00042700
042800         DISPLAY 'ERROR OPENING EXPENSE MASTER. RC: '             00042800
042900                 WS-EXPFILE-STATUS                                00042900
043000         MOVE 16 TO RETURN-CODE                                   00043000
043100         STOP RUN                                                 00043100
043200     END-IF.                                                      00043200
043300     IF WS-INCFILE-STATUS NOT = '00' AND NOT = '05'               00043300
043400        AND NOT = '35'                                            00043400
043500         DISPLAY 'ERROR OPENING INCOME MASTER. RC: '              00043500
043600                 WS-INCFILE-STATUS                                00043600
043700         MOVE 16 TO RETURN-CODE                                   00043700
043800         STOP RUN                                                 00043800
043900     END-IF.                                                      00043900
044000     IF WS-EXPFILE-STATUS = '35'                                  00044000
044100         MOVE 'Y' TO WS-EXP-EOF-SW                                00044100
044200     END-IF.                                                      00044200
044300     IF WS-INCFILE-STATUS = '35'                                  00044300
044400         MOVE 'Y' TO WS-INC-EOF-SW                                00044400
044500     END-IF.                                                      00044500
044600                                                                  00044600
044700 710-LOAD-EXPENSE-TABLE.                                          00044700
044800     READ EXPENSE-FILE                                            00044800
044900         AT END MOVE 'Y' TO WS-EXP-EOF-SW                         00044900
045000         NOT AT END                                               00045000
045100             SET EXP-TBL-IX TO EXP-TBL-COUNT                      00045100
045200             SET EXP-TBL-IX UP BY 1                               00045200
045300             ADD +1 TO EXP-TBL-COUNT                              00045300
045400             MOVE EXP-RECORD TO EXP-TBL-ENTRY (EXP-TBL-IX)        00045400
045500     END-READ.                                                    00045500
045600                                                                  00045600
045700 715-LOAD-INCOME-TABLE.                                           00045700
045800     READ INCOME-FILE                                             00045800
045900         AT END MOVE 'Y' TO WS-INC-EOF-SW                         00045900
046000         NOT AT END                                               00046000
046100             SET INC-TBL-IX TO INC-TBL-COUNT                      00046100
046200             SET INC-TBL-IX UP BY 1                               00046200
046300             ADD +1 TO INC-TBL-COUNT                              00046300
046400             MOVE INC-RECORD TO INC-TBL-ENTRY (INC-TBL-IX)        00046400
046500     END-READ.                                                    00046500
046600                                                                  00046600
046700* BUILDS MONTHLY-TABLE FROM BOTH MASTER TABLES BEFORE ANY         00046700
046800* REPORT IS WRITTEN, SO 400-MONTHLY-SUMMARY IS A STRAIGHT LIST.   00046800
046900 720-BUILD-MONTHLY-TABLE.                                         00046900
047000     SET EXP-TBL-IX TO 1.                                         00047000
047100     PERFORM 725-ROLL-UP-ONE-EXPENSE THRU 725-EXIT                00047100
047200             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00047200
047300     SET INC-TBL-IX TO 1.                                         00047300
047400     PERFORM 730-ROLL-UP-ONE-INCOME THRU 730-EXIT                 00047400
047500             UNTIL INC-TBL-IX > INC-TBL-COUNT.                    00047500
047600                                                                  00047600
047700 725-ROLL-UP-ONE-EXPENSE.                                         00047700
047800     MOVE EXP-TBL-DATE (EXP-TBL-IX) (1:7) TO WS-MON-KEY.          00047800
047900     PERFORM 410-FIND-OR-ADD-MONTH.                               00047900
048000     ADD EXP-TBL-AMOUNT (EXP-TBL-IX)                              00048000
048100                      TO MON-TBL-EXPENSE (MON-TBL-IX).            00048100
048200     SET EXP-TBL-IX UP BY 1.                                      00048200
048300 725-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500                                                                  00048500
048600 730-ROLL-UP-ONE-INCOME.                                          00048600
048700     MOVE INC-TBL-DATE (INC-TBL-IX) (1:7) TO WS-MON-KEY.          00048700
048800     PERFORM 410-FIND-OR-ADD-MONTH.                               00048800
048900     ADD INC-TBL-AMOUNT (INC-TBL-IX)                              00048900
049000                      TO MON-TBL-INCOME (MON-TBL-IX).             00049000
049100     SET INC-TBL-IX UP BY 1.                                      00049100
049200 730-EXIT.                                                        00049200
049300     EXIT.                                                        00049300
049400                                                                  00049400
049500 900-CLOSE-FILES.                                                 00049500
049600     CLOSE EXPENSE-FILE INCOME-FILE REPORT-FILE.                  00049600
