000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    VAULTTRN.                                         00000200
000300 AUTHOR.        DIANE P. SNYDER.                                  00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  03/09/94.                                         00000500
000600 DATE-COMPILED. 03/09/94.                                         00000600
000700 SECURITY.      CONFIDENTIAL.                                     00000700
000800******************************************************************00000800
000900* PROGRAM:  VAULTTRN                                              00000900
001000******************************************************************00001000
001100* VAULT BATCH DRIVER.  LOADS THE USER REGISTRY AND THE CONTROL    00001100
001200* RECORD (ACTIVE CIPHER ALGORITHM, ROTATION COUNT), THEN READS    00001200
001300* THE VAULT TRANSACTION FILE AND PROCESSES EACH RECORD:           00001300
001400*   RG  REGISTER A USER UNDER A FINGERPRINT TOKEN DIGEST AND A    00001400
001500*       GENERATED PER-USER KEY.                                   00001500
001600*   EN  AUTHENTICATE THE PRESENTED TOKEN, ENCRYPT VT-TEXT UNDER   00001600
001700*       THE USER'S KEY AND THE ACTIVE ALGORITHM.                  00001700
001800*   DE  AUTHENTICATE, DECRYPT THE HEX CIPHERTEXT IN VT-TEXT.      00001800
001900*   RO  SWITCH THE ACTIVE ALGORITHM AND LOG THE ROTATION.         00001900
002000* THE RAW FINGERPRINT TOKEN IS NEVER WRITTEN TO A FILE - ONLY     00002000
002100* ITS ROLLING-HASH DIGEST (500-COMPUTE-TOKEN-DIGEST) IS STORED.   00002100
002200* THIS SHOP'S COMPILER HAS NO INTRINSIC FUNCTIONS, SO THE         00002200
002300* CHARACTER-TO-NUMBER CONVERSION NEEDED FOR THE DIGEST AND THE    00002300
002400* CIPHER ENGINE IS DONE BY OVERLAYING THE CHARACTER ON A BINARY   00002400
002500* HALFWORD (WS-ORDINAL-WORK, SEE 507-FIND-CHAR-CODE), AND ALL     00002500
002600* MOD-256/MOD-16 ARITHMETIC IS DONE WITH THE NATIVE DIVIDE ...    00002600
002700* REMAINDER VERB.                                                 00002700
002800*                                                                 00002800
002900*    CHANGE LOG                                                   00002900
003000*    ----------                                                   00003000
003100*    03/09/94  DPS  0206  ORIGINAL PROGRAM - REGISTER/AUTHENTICATE00003100
003200*                         AND XOR CIPHER ONLY, NO ROTATION YET.   00003200
003300*    07/30/97  DPS  0223  ADDED SHIFT ALGORITHM AND 400-PROCESS-  00003300
003400*                         ROTATE-TRAN / ROTHIST APPEND SO THE     00003400
003500*                         VAULT CAN SWITCH ALGORITHMS ON DEMAND.  00003500
003600*    07/30/97  DPS  0224  ADDED WS-CHAR-CODE-TABLE AND REBUILT THE00003600
003700*                         CIPHER BYTE ARITHMETIC AROUND IT - THE  00003700
003800*                         OLD VERSION ASSUMED THE NATIVE COLLATING00003800
003900*                         VALUE OF A CHARACTER, WHICH DIFFERED    00003900
004000*                         BETWEEN THE TEST LPAR AND PRODUCTION.   00004000
004100*    01/11/99  MRW  0242  Y2K - VU-CREATED CONFIRMED FULL 4-DIGIT 00004100
004200*                         YEAR TEXT.  NO FIELD CHANGE.            00004200
004300*    04/14/03  JJS  0261  60-CHARACTER MESSAGE LIMIT DOCUMENTED   00004300
004400*                         AND ENFORCED IN 305-TRIM-MESSAGE-TEXT - 00004400
004500*                         A LONGER MESSAGE WAS OVERRUNNING THE    00004500
004600*                         120-BYTE HEX OUTPUT FIELD ON DECRYPT.   00004600
004700*    02/09/05  DPS  0250  MOVED THE VAULT-TRAN FILE STATUS, THE   00004700
004800*                         VAULT-TRAN EOF SWITCH, AND THE KEY      00004800
004900*                         SEQUENCE COUNTER OUT OF THE 01-LEVEL    00004900
005000*                         GROUPS TO STANDALONE 77-LEVEL ITEMS,    00005000
005100*                         SAME AS LEDGTRAN/LEDGRPT/LEDGSRCH.      00005100
005200*    02/14/05  DPS  0262  CONTINUED LITERAL FOR WS-CHAR-CODE-TABLE00005200
005300*                         WAS MISALIGNED AND WAS PICKING UP 16    00005300
005400*                         BLANK FILL COLUMNS, TRUNCATING THE LAST 00005400
005500*                         16 CHARACTERS OF THE INTENDED ALPHABET -00005500
005600*                         EVERY DIGEST AND CIPHER RUN AGAINST THE 00005600
005700*                         WRONG TABLE.  RATHER THAN PATCH THE     00005700
005800*                         LITERAL, DROPPED THE 64-CHARACTER TABLE 00005800
005900*                         ENTIRELY - IT ALSO SILENTLY MAPPED ANY  00005900
006000*                         CHARACTER OUTSIDE ITS OWN ALPHABET TO   00006000
006100*                         CODE 1, CORRUPTING PUNCTUATION AND      00006100
006200*                         CONTROL BYTES ON ENCRYPT WITH NO WAY TO 00006200
006300*                         RECOVER THEM ON DECRYPT.  REPLACED WITH 00006300
006400*                         WS-ORDINAL-WORK, WHICH OVERLAYS THE     00006400
006500*                         CHARACTER ON A BINARY HALFWORD TO GET   00006500
006600*                         ITS TRUE 0-255 BYTE VALUE - NO ALPHABET 00006600
006700*                         RESTRICTION, NO LOOKUP TABLE TO GET OUT 00006700
006800*                         OF ALIGNMENT AGAIN.  ALSO DROPPED THE   00006800
006900*                         UNUSED TOKEN-ALPHA-CLASS CLASS-CONDITION00006900
007000*                         FROM SPECIAL-NAMES - IT WAS NEVER WIRED 00007000
007100*                         INTO ANY VALIDATION AND IS NOT NEEDED BY00007100
007200*                         THE NEW CONVERSION LOGIC.               00007200
007300*    02/14/05  DPS  0263  653-GET-KEY-BYTE CODED DIVIDE (WS-MSG-IX00007300
007400*                         - 1) BY 16 - NOT LEGAL, DIVIDE WILL NOT 00007400
007500*                         TAKE A PARENTHESIZED EXPRESSION AS THE  00007500
007600*                         DIVIDEND.  ADDED WS-KEY-BYTE-OFFSET AND 00007600
007700*                         COMPUTE THE SUBTRACTION INTO IT FIRST.  00007700
007800*                         ALSO FIXED 657-XOR-ONE-BIT, WHICH HAD   00007800
007900*                         MULTIPLY WS-XOR-WEIGHT BY 2 BACKWARDS - 00007900
008000*                         WITHOUT GIVING, THE SECOND OPERAND IS   00008000
008100*                         WHERE THE RESULT LANDS, AND A LITERAL   00008100
008200*                         CANNOT RECEIVE ONE.  REVERSED TO        00008200
008300*                         MULTIPLY 2 BY WS-XOR-WEIGHT.            00008300
008400*                                                                 00008400
008500 ENVIRONMENT DIVISION.                                            00008500
008600 CONFIGURATION SECTION.                                           00008600
008700 SOURCE-COMPUTER. IBM-390.                                        00008700
008800 OBJECT-COMPUTER. IBM-390.                                        00008800
008900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00008900
009000                                                                  00009000
009100 INPUT-OUTPUT SECTION.                                            00009100
009200 FILE-CONTROL.                                                    00009200
009300     SELECT USER-FILE        ASSIGN TO VLTUSR                     00009300
009400         ORGANIZATION IS SEQUENTIAL                               00009400
009500         FILE STATUS  IS WS-USERFILE-STATUS.                      00009500
009600     SELECT USER-FILE-OUT    ASSIGN TO VLTUSRO                    00009600
009700         ORGANIZATION IS SEQUENTIAL                               00009700
009800         FILE STATUS  IS WS-USEROUT-STATUS.                       00009800
009900     SELECT CONTROL-FILE     ASSIGN TO VLTCTL                     00009900
010000         ORGANIZATION IS SEQUENTIAL                               00010000
010100         FILE STATUS  IS WS-CTLFILE-STATUS.                       00010100
010200     SELECT CONTROL-FILE-OUT ASSIGN TO VLTCTLO                    00010200
010300         ORGANIZATION IS SEQUENTIAL                               00010300
010400         FILE STATUS  IS WS-CTLOUT-STATUS.                        00010400
010500     SELECT VAULT-TRAN-FILE  ASSIGN TO VLTTXN                     00010500
010600         ORGANIZATION IS SEQUENTIAL                               00010600
010700         FILE STATUS  IS WS-VTXNFILE-STATUS.                      00010700
010800     SELECT ROTATION-FILE    ASSIGN TO VLTROT                     00010800
010900         ORGANIZATION IS SEQUENTIAL                               00010900
011000         FILE STATUS  IS WS-ROTFILE-STATUS.                       00011000
011100     SELECT AUDIT-FILE       ASSIGN TO VLTAUD                     00011100
011200         ORGANIZATION IS SEQUENTIAL                               00011200
011300         FILE STATUS  IS WS-AUDFILE-STATUS.                       00011300
011400     SELECT CIPHER-FILE      ASSIGN TO VLTCIPH                    00011400
011500         ORGANIZATION IS SEQUENTIAL                               00011500
011600         FILE STATUS  IS WS-CIPHFILE-STATUS.                      00011600
011700                                                                  00011700
011800 DATA DIVISION.                                                   00011800
011900 FILE SECTION.                                                    00011900
012000                                                                  00012000
012100 FD  USER-FILE                                                    00012100
012200     RECORDING MODE IS F                                          00012200
012300     BLOCK CONTAINS 0 RECORDS.                                    00012300
012400 01  VU-RECORD.                                                   00012400
012500     COPY VAULTUSR REPLACING ==:TAG:== BY ==VU==.                 00012500
012600                                                                  00012600
012700 FD  USER-FILE-OUT                                                00012700
012800     RECORDING MODE IS F                                          00012800
012900     BLOCK CONTAINS 0 RECORDS.                                    00012900
013000 01  VUO-RECORD.                                                  00013000
013100     COPY VAULTUSR REPLACING ==:TAG:== BY ==VUO==.                00013100
013200                                                                  00013200
013300 FD  CONTROL-FILE                                                 00013300
013400     RECORDING MODE IS F                                          00013400
013500     BLOCK CONTAINS 0 RECORDS.                                    00013500
013600 01  VC-RECORD.                                                   00013600
013700     COPY VAULTCTL REPLACING ==:TAG:== BY ==VC==.                 00013700
013800                                                                  00013800
013900 FD  CONTROL-FILE-OUT                                             00013900
014000     RECORDING MODE IS F                                          00014000
014100     BLOCK CONTAINS 0 RECORDS.                                    00014100
014200 01  VCO-RECORD.                                                  00014200
014300     COPY VAULTCTL REPLACING ==:TAG:== BY ==VCO==.                00014300
014400                                                                  00014400
014500 FD  VAULT-TRAN-FILE                                              00014500
014600     RECORDING MODE IS F                                          00014600
014700     BLOCK CONTAINS 0 RECORDS.                                    00014700
014800 01  VT-RECORD.                                                   00014800
014900     COPY VAULTTXN REPLACING ==:TAG:== BY ==VT==.                 00014900
015000                                                                  00015000
015100 FD  ROTATION-FILE                                                00015100
015200     RECORDING MODE IS F                                          00015200
015300     BLOCK CONTAINS 0 RECORDS.                                    00015300
015400 01  RH-RECORD.                                                   00015400
015500     COPY ROTHIST REPLACING ==:TAG:== BY ==RH==.                  00015500
015600                                                                  00015600
015700 FD  AUDIT-FILE                                                   00015700
015800     RECORDING MODE IS F                                          00015800
015900     BLOCK CONTAINS 0 RECORDS.                                    00015900
016000 01  AUD-RECORD.                                                  00016000
016100     COPY AUDITREC REPLACING ==:TAG:== BY ==AUD==.                00016100
016200                                                                  00016200
016300 FD  CIPHER-FILE                                                  00016300
016400     RECORDING MODE IS F                                          00016400
016500     BLOCK CONTAINS 0 RECORDS.                                    00016500
016600 01  CO-RECORD.                                                   00016600
016700     COPY CIPHOUT REPLACING ==:TAG:== BY ==CO==.                  00016700
016800                                                                  00016800
016900******************************************************************00016900
017000 WORKING-STORAGE SECTION.                                         00017000
017100******************************************************************00017100
017200 77  WS-VTXNFILE-STATUS          PIC X(02)  VALUE SPACES.         00017200
017300 77  WS-VTXN-EOF-SW              PIC X(01)  VALUE 'N'.            00017300
017400     88  WS-VTXN-EOF             VALUE 'Y'.                       00017400
017500                                                                  00017500
017600 01  WS-FIELDS.                                                   00017600
017700     05  WS-USERFILE-STATUS      PIC X(02)  VALUE SPACES.         00017700
017800     05  WS-USEROUT-STATUS       PIC X(02)  VALUE SPACES.         00017800
017900     05  WS-CTLFILE-STATUS       PIC X(02)  VALUE SPACES.         00017900
018000     05  WS-CTLOUT-STATUS        PIC X(02)  VALUE SPACES.         00018000
018100     05  WS-ROTFILE-STATUS       PIC X(02)  VALUE SPACES.         00018100
018200     05  WS-AUDFILE-STATUS       PIC X(02)  VALUE SPACES.         00018200
018300     05  WS-CIPHFILE-STATUS      PIC X(02)  VALUE SPACES.         00018300
018400     05  WS-USER-EOF-SW          PIC X(01)  VALUE 'N'.            00018400
018500         88  WS-USER-EOF         VALUE 'Y'.                       00018500
018600     05  WS-CTL-PRESENT-SW       PIC X(01)  VALUE 'N'.            00018600
018700         88  WS-CTL-PRESENT      VALUE 'Y'.                       00018700
018800     05  FILLER                  PIC X(04).                       00018800
018900                                                                  00018900
019000* WORKING COPY OF THE SINGLE CONTROL RECORD - LOADED FROM         00019000
019100* CONTROL-FILE AT 700-LOAD-CONTROL-RECORD, DEFAULTED TO XOR/0000  00019100
019200* WHEN THE FILE IS EMPTY (FIRST RUN), REWRITTEN AT END OF JOB.    00019200
019300 01  WS-VC-RECORD.                                                00019300
019400     COPY VAULTCTL REPLACING ==:TAG:== BY ==WS-VC==.              00019400
019500                                                                  00019500
019600 77  WS-KEY-SEQUENCE             PIC S9(7) COMP   VALUE 0.        00019600
019700                                                                  00019700
019800 01  RUN-COUNTERS.                                                00019800
019900     05  WS-TXN-READ-CT          PIC S9(7) COMP-3 VALUE 0.        00019900
020000     05  WS-TXN-APPLIED-CT       PIC S9(7) COMP-3 VALUE 0.        00020000
020100     05  WS-TXN-REJECTED-CT      PIC S9(7) COMP-3 VALUE 0.        00020100
020200     05  WS-AUTH-FAIL-CT         PIC S9(7) COMP-3 VALUE 0.        00020200
020300     05  FILLER                  PIC X(08).                       00020300
020400                                                                  00020400
020500* TOKEN/USER WORK AREA - HOLDS THE VALUES CARRIED BETWEEN THE     00020500
020600* DIGEST, AUTHENTICATE, AND KEY-GENERATION PARAGRAPHS FOR THE     00020600
020700* TRANSACTION CURRENTLY BEING PROCESSED.                          00020700
020800 01  TOKEN-WORK-AREA.                                             00020800
020900     05  WS-TOKEN-WORK           PIC X(16)        VALUE SPACES.   00020900
021000     05  WS-DIGEST-VALUE         PIC S9(18) COMP-3 VALUE +0.      00021000
021100     05  WS-DIGEST-IX            PIC S9(4)  COMP  VALUE +0.       00021100
021200     05  WS-AUTH-FOUND-SW        PIC X(01)        VALUE 'N'.      00021200
021300         88  WS-AUTH-FOUND       VALUE 'Y'.                       00021300
021400     05  WS-AUTH-USER-IX         PIC S9(4)  COMP  VALUE +0.       00021400
021500     05  FILLER                  PIC X(04).                       00021500
021600                                                                  00021600
021700* WS-ORDINAL-WORK - CONVERTS A CHARACTER TO AND FROM ITS TRUE     00021700
021800* 0-255 BYTE VALUE BY OVERLAYING THE CHARACTER ON THE LOW-ORDER   00021800
021900* BYTE OF A BINARY HALFWORD, HIGH-ORDER BYTE FORCED TO BINARY     00021900
022000* ZERO - SEE 507-FIND-CHAR-CODE / 508-CODE-TO-CHAR.  REPLACES THE 00022000
022100* OLD 64-CHARACTER WS-CHAR-CODE-TABLE LOOKUP (TICKET 0224), WHICH 00022100
022200* FOLDED ANY CHARACTER OUTSIDE ITS FIXED ALPHABET TO CODE 1 AND   00022200
022300* SILENTLY CORRUPTED IT ON ENCRYPT.                               00022300
022400 01  WS-ORDINAL-WORK.                                             00022400
022500     05  WS-ORDINAL-BIN          PIC S9(4) COMP   VALUE +0.       00022500
022600     05  WS-ORDINAL-BYTES REDEFINES WS-ORDINAL-BIN.               00022600
022700         10  WS-ORDINAL-HI-BYTE  PIC X(01).                       00022700
022800         10  WS-ORDINAL-LO-BYTE  PIC X(01).                       00022800
022900     05  WS-SCAN-CHAR            PIC X(01)        VALUE SPACE.    00022900
023000     05  WS-CHAR-CODE            PIC S9(4) COMP   VALUE +0.       00023000
023100     05  FILLER                  PIC X(04).                       00023100
023200                                                                  00023200
023300* HEX-DIGIT-TABLE - USED BOTH TO ENCODE A 0-255 BYTE AS TWO HEX   00023300
023400* CHARACTERS (670-HEX-ENCODE-BYTE) AND, VIA A REVERSE SCAN, TO    00023400
023500* DECODE TWO HEX CHARACTERS BACK TO A BYTE (680-HEX-DECODE-BYTE). 00023500
023600 01  WS-HEX-DIGIT-WORK.                                           00023600
023700     05  WS-HEX-DIGIT-TABLE      PIC X(16) VALUE                  00023700
023800         '0123456789ABCDEF'.                                      00023800
023900     05  WS-HEX-DIGIT-CHARS REDEFINES WS-HEX-DIGIT-TABLE.         00023900
024000         10  WS-HEX-DIGIT-CHAR   OCCURS 16 TIMES PIC X(01).       00024000
024100     05  WS-HEX-HI               PIC S9(4) COMP  VALUE +0.        00024100
024200     05  WS-HEX-LO               PIC S9(4) COMP  VALUE +0.        00024200
024300     05  WS-HEX-IX               PIC S9(4) COMP  VALUE +0.        00024300
024400     05  WS-HEX-PAIR             PIC X(02)       VALUE SPACES.    00024400
024500     05  WS-HEX-SCAN-CHAR        PIC X(01)       VALUE SPACE.     00024500
024600     05  WS-HEX-FOUND-SW         PIC X(01)       VALUE 'N'.       00024600
024700         88  WS-HEX-FOUND        VALUE 'Y'.                       00024700
024800     05  WS-HEX-BYTE-VALUE       PIC S9(4) COMP  VALUE +0.        00024800
024900     05  FILLER                  PIC X(04).                       00024900
025000                                                                  00025000
025100* CIPHER WORK AREA - THE MESSAGE TEXT IS PROCESSED ONE CHARACTER  00025100
025200* (ENCRYPT) OR ONE HEX PAIR (DECRYPT) AT A TIME.  KEY BYTES ARE   00025200
025300* TAKEN FROM VU-TBL-KEY-BYTE-HEX OF THE AUTHENTICATED USER,       00025300
025400* DECODED ONCE PER RUN THROUGH THE MESSAGE (I MODULO 16).         00025400
025500 01  CIPHER-WORK-AREA.                                            00025500
025600     05  WS-PLAIN-TEXT           PIC X(60)       VALUE SPACES.    00025600
025700     05  WS-PLAIN-LEN            PIC S9(4) COMP  VALUE +0.        00025700
025800     05  WS-CIPHER-HEX           PIC X(120)      VALUE SPACES.    00025800
025900     05  WS-CIPHER-HEX-LEN       PIC S9(4) COMP  VALUE +0.        00025900
026000     05  WS-MSG-IX               PIC S9(4) COMP  VALUE +0.        00026000
026100     05  WS-KEY-POS              PIC S9(4) COMP  VALUE +0.        00026100
026200     05  WS-KEY-BYTE-VAL         PIC S9(4) COMP  VALUE +0.        00026200
026300     05  WS-KEY-BASE-VALUE       PIC S9(4) COMP  VALUE +0.        00026300
026400     05  WS-KEY-BYTE-IX          PIC S9(4) COMP  VALUE +0.        00026400
026500     05  WS-KEY-RAW-VALUE        PIC S9(8) COMP  VALUE +0.        00026500
026600     05  WS-PLAIN-BYTE           PIC S9(4) COMP  VALUE +0.        00026600
026700     05  WS-CIPHER-BYTE          PIC S9(4) COMP  VALUE +0.        00026700
026800     05  WS-SHIFT-SUM            PIC S9(5) COMP  VALUE +0.        00026800
026900     05  WS-SHIFT-DIFF           PIC S9(5) COMP  VALUE +0.        00026900
027000     05  WS-SHIFT-QUOT           PIC S9(5) COMP  VALUE +0.        00027000
027100     05  WS-KEY-BYTE-OFFSET      PIC S9(5) COMP  VALUE +0.        00027100
027200     05  FILLER                  PIC X(04).                       00027200
027300                                                                  00027300
027400* XOR-BY-BITS WORK AREA - THIS COMPILER HAS NO BOOLEAN XOR, SO    00027400
027500* TWO 0-255 VALUES ARE XORED ONE BIT AT A TIME BY REPEATED        00027500
027600* DIVIDE-BY-2 (SEE 655-XOR-ONE-BYTE / 657-XOR-ONE-BIT).           00027600
027700 01  XOR-WORK-AREA.                                               00027700
027800     05  WS-XOR-A                PIC S9(3) COMP  VALUE +0.        00027800
027900     05  WS-XOR-B                PIC S9(3) COMP  VALUE +0.        00027900
028000     05  WS-XOR-RESULT           PIC S9(3) COMP  VALUE +0.        00028000
028100     05  WS-XOR-WEIGHT           PIC S9(5) COMP  VALUE +0.        00028100
028200     05  WS-XOR-ABIT             PIC S9(1) COMP  VALUE +0.        00028200
028300     05  WS-XOR-BBIT             PIC S9(1) COMP  VALUE +0.        00028300
028400     05  WS-XOR-BIT-IX           PIC S9(2) COMP  VALUE +0.        00028400
028500     05  FILLER                  PIC X(04).                       00028500
028600                                                                  00028600
028700* TRIM WORK AREA - SAME FIRST/LAST-NON-BLANK SCAN IDIOM AS        00028700
028800* LEDGTRAN/LEDGSRCH 271-/272-, APPLIED TO THE 120-BYTE MESSAGE    00028800
028900* FIELD INSTEAD OF THE 15-BYTE CATEGORY FIELD.                    00028900
029000 01  TRIM-WORK-AREA.                                              00029000
029100     05  WS-TRIM-START           PIC S9(4) COMP  VALUE +0.        00029100
029200     05  WS-TRIM-END             PIC S9(4) COMP  VALUE +0.        00029200
029300     05  WS-TRIM-IX              PIC S9(4) COMP  VALUE +0.        00029300
029400     05  FILLER                  PIC X(04).                       00029400
029500                                                                  00029500
029600 01  AUDIT-DETAIL-AREA.                                           00029600
029700     05  WS-AUDIT-DETAIL         PIC X(48)       VALUE SPACES.    00029700
029800     05  FILLER                  PIC X(04).                       00029800
029900                                                                  00029900
030000 01  VAULT-USER-TABLE.                                            00030000
030100     03  VU-TBL-COUNT            PIC 9(05) COMP-3 VALUE 0.        00030100
030200     03  VU-TBL-ENTRY OCCURS 0 TO 3000 TIMES                      00030200
030300                 DEPENDING ON VU-TBL-COUNT                        00030300
030400                 INDEXED BY VU-TBL-IX.                            00030400
030500         COPY VAULTUSR REPLACING ==:TAG:== BY ==VU-TBL==.         00030500
030600                                                                  00030600
030700 PROCEDURE DIVISION.                                              00030700
030800******************************************************************00030800
030900 000-MAIN.                                                        00030900
031000     PERFORM 700-OPEN-FILES.                                      00031000
031100     PERFORM 705-LOAD-USER-TABLE UNTIL WS-USER-EOF.               00031100
031200     PERFORM 706-LOAD-CONTROL-RECORD.                             00031200
031300                                                                  00031300
031400     PERFORM 720-READ-VAULT-TRAN UNTIL WS-VTXN-EOF.               00031400
031500                                                                  00031500
031600     PERFORM 810-REWRITE-USER-REGISTRY.                           00031600
031700     PERFORM 820-REWRITE-CONTROL-RECORD.                          00031700
031800     PERFORM 850-REPORT-CONTROL-TOTALS.                           00031800
031900                                                                  00031900
032000     PERFORM 900-CLOSE-FILES.                                     00032000
032100     GOBACK.                                                      00032100
032200                                                                  00032200
032300******************************************************************00032300
032400* TRANSACTION DISPATCH                                            00032400
032500******************************************************************00032500
032600 100-PROCESS-TRANSACTION.                                         00032600
032700     ADD 1 TO WS-TXN-READ-CT.                                     00032700
032800     EVALUATE TRUE                                                00032800
032900         WHEN VT-IS-REGISTER                                      00032900
033000             PERFORM 200-PROCESS-REGISTER-TRAN                    00033000
033100         WHEN VT-IS-ENCRYPT                                       00033100
033200             PERFORM 300-PROCESS-ENCRYPT-TRAN                     00033200
033300         WHEN VT-IS-DECRYPT                                       00033300
033400             PERFORM 310-PROCESS-DECRYPT-TRAN                     00033400
033500         WHEN VT-IS-ROTATE                                        00033500
033600             PERFORM 400-PROCESS-ROTATE-TRAN                      00033600
033700         WHEN OTHER                                               00033700
033800             ADD 1 TO WS-TXN-REJECTED-CT                          00033800
033900     END-EVALUATE.                                                00033900
034000                                                                  00034000
034100******************************************************************00034100
034200* RG - REGISTER                                                   00034200
034300******************************************************************00034300
034400 200-PROCESS-REGISTER-TRAN.                                       00034400
034500     IF VT-USER = SPACES OR VT-TOKEN = SPACES                     00034500
034600         ADD 1 TO WS-TXN-REJECTED-CT                              00034600
034700         GO TO 200-EXIT                                           00034700
034800     END-IF.                                                      00034800
034900     MOVE VT-TOKEN TO WS-TOKEN-WORK.                              00034900
035000     PERFORM 500-COMPUTE-TOKEN-DIGEST.                            00035000
035100     ADD 1 TO WS-KEY-SEQUENCE.                                    00035100
035200     PERFORM 205-FIND-USER-IN-TABLE.                              00035200
035300     IF WS-AUTH-FOUND                                             00035300
035400         SET VU-TBL-IX TO WS-AUTH-USER-IX                         00035400
035500     ELSE                                                         00035500
035600         SET VU-TBL-IX TO VU-TBL-COUNT                            00035600
035700         SET VU-TBL-IX UP BY 1                                    00035700
035800         ADD 1 TO VU-TBL-COUNT                                    00035800
035900     END-IF.                                                      00035900
036000     MOVE VT-USER          TO VU-TBL-NAME (VU-TBL-IX).            00036000
036100     MOVE WS-DIGEST-VALUE  TO VU-TBL-FP-DIGEST (VU-TBL-IX).       00036100
036200     MOVE VT-DATE          TO VU-TBL-CREATED (VU-TBL-IX).         00036200
036300     PERFORM 510-GENERATE-USER-KEY.                               00036300
036400     ADD 1 TO WS-TXN-APPLIED-CT.                                  00036400
036500     MOVE 'USER REGISTERED / KEY GENERATED' TO WS-AUDIT-DETAIL.   00036500
036600     PERFORM 900-WRITE-AUDIT-RECORD-REG.                          00036600
036700 200-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000* LOOKS UP VT-USER IN THE IN-MEMORY REGISTRY BY NAME (A NEW       00037000
037100* TOKEN FOR AN EXISTING USER REPLACES THE DIGEST AND KEY RATHER   00037100
037200* THAN ADDING A DUPLICATE ROW).                                   00037200
037300 205-FIND-USER-IN-TABLE.                                          00037300
037400     MOVE 'N' TO WS-AUTH-FOUND-SW.                                00037400
037500     MOVE 0 TO WS-AUTH-USER-IX.                                   00037500
037600     IF VU-TBL-COUNT > 0                                          00037600
037700         SET VU-TBL-IX TO 1                                       00037700
037800         PERFORM 207-CHECK-ONE-USER THRU 207-EXIT                 00037800
037900                 UNTIL VU-TBL-IX > VU-TBL-COUNT OR WS-AUTH-FOUND  00037900
038000     END-IF.                                                      00038000
038100 205-EXIT.                                                        00038100
038200     EXIT.                                                        00038200
038300                                                                  00038300
038400 207-CHECK-ONE-USER.                                              00038400
038500     IF VU-TBL-NAME (VU-TBL-IX) = VT-USER                         00038500
038600         SET WS-AUTH-USER-IX TO VU-TBL-IX                         00038600
038700         MOVE 'Y' TO WS-AUTH-FOUND-SW                             00038700
038800     ELSE                                                         00038800
038900         SET VU-TBL-IX UP BY 1                                    00038900
039000     END-IF.                                                      00039000
039100 207-EXIT.                                                        00039100
039200     EXIT.                                                        00039200
039300                                                                  00039300
039400******************************************************************00039400
039500* EN - ENCRYPT                                                    00039500
039600******************************************************************00039600
039700 300-PROCESS-ENCRYPT-TRAN.                                        00039700
039800     PERFORM 600-AUTHENTICATE-TOKEN.                              00039800
039900     IF NOT WS-AUTH-FOUND                                         00039900
040000             OR VU-TBL-NAME (WS-AUTH-USER-IX) NOT = VT-USER       00040000
040100         ADD 1 TO WS-AUTH-FAIL-CT                                 00040100
040200         ADD 1 TO WS-TXN-REJECTED-CT                              00040200
040300         MOVE 'TOKEN DID NOT AUTHENTICATE FOR ENCRYPT'            00040300
040400                              TO WS-AUDIT-DETAIL                  00040400
040500         PERFORM 900-WRITE-AUDIT-RECORD-FAIL                      00040500
040600         GO TO 300-EXIT                                           00040600
040700     END-IF.                                                      00040700
040800     PERFORM 305-TRIM-MESSAGE-TEXT.                               00040800
040900     IF WS-VC-ALGO-IS-XOR                                         00040900
041000         PERFORM 650-XOR-ENCODE-MESSAGE                           00041000
041100     ELSE                                                         00041100
041200         PERFORM 660-SHIFT-ENCODE-MESSAGE                         00041200
041300     END-IF.                                                      00041300
041400     MOVE VT-USER          TO CO-USER.                            00041400
041500     MOVE 'EN'              TO CO-CODE.                           00041500
041600     MOVE VT-DATE           TO CO-DATE.                           00041600
041700     MOVE SPACES            TO CO-TEXT.                           00041700
041800     MOVE WS-CIPHER-HEX (1:WS-CIPHER-HEX-LEN)                     00041800
041900                            TO CO-TEXT (1:WS-CIPHER-HEX-LEN).     00041900
042000     WRITE CO-RECORD.                                             00042000
042100     ADD 1 TO WS-TXN-APPLIED-CT.                                  00042100
042200     MOVE 'MESSAGE ENCRYPTED, CIPHERTEXT WRITTEN'                 00042200
042300                          TO WS-AUDIT-DETAIL.                     00042300
042400     PERFORM 900-WRITE-AUDIT-RECORD-ENC.                          00042400
042500 300-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700                                                                  00042700
042800******************************************************************00042800
042900* DE - DECRYPT                                                    00042900
043000******************************************************************00043000
043100 310-PROCESS-DECRYPT-TRAN.                                        00043100
043200     PERFORM 600-AUTHENTICATE-TOKEN.                              00043200
043300     IF NOT WS-AUTH-FOUND                                         00043300
043400             OR VU-TBL-NAME (WS-AUTH-USER-IX) NOT = VT-USER       00043400
043500         ADD 1 TO WS-AUTH-FAIL-CT                                 00043500
043600         ADD 1 TO WS-TXN-REJECTED-CT                              00043600
043700         MOVE 'TOKEN DID NOT AUTHENTICATE FOR DECRYPT'            00043700
043800                              TO WS-AUDIT-DETAIL                  00043800
043900         PERFORM 900-WRITE-AUDIT-RECORD-FAIL                      00043900
044000         GO TO 310-EXIT                                           00044000
044100     END-IF.                                                      00044100
044200     PERFORM 315-TRIM-HEX-TEXT.                                   00044200
044300     IF WS-VC-ALGO-IS-XOR                                         00044300
044400         PERFORM 650-XOR-DECODE-MESSAGE                           00044400
044500     ELSE                                                         00044500
044600         PERFORM 660-SHIFT-DECODE-MESSAGE                         00044600
044700     END-IF.                                                      00044700
044800     MOVE VT-USER          TO CO-USER.                            00044800
044900     MOVE 'DE'              TO CO-CODE.                           00044900
045000     MOVE VT-DATE           TO CO-DATE.                           00045000
045100     MOVE SPACES            TO CO-TEXT.                           00045100
045200     MOVE WS-PLAIN-TEXT (1:WS-PLAIN-LEN)                          00045200
045300                            TO CO-TEXT (1:WS-PLAIN-LEN).          00045300
045400     WRITE CO-RECORD.                                             00045400
045500     ADD 1 TO WS-TXN-APPLIED-CT.                                  00045500
045600     MOVE 'MESSAGE DECRYPTED, PLAINTEXT WRITTEN'                  00045600
045700                          TO WS-AUDIT-DETAIL.                     00045700
045800     PERFORM 900-WRITE-AUDIT-RECORD-DEC.                          00045800
045900 310-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100                                                                  00046100
046200******************************************************************00046200
046300* RO - ROTATE                                                     00046300
046400******************************************************************00046400
046500 400-PROCESS-ROTATE-TRAN.                                         00046500
046600     MOVE WS-VC-CURRENT-ALGO TO RH-FROM-ALGO.                     00046600
046700     IF WS-VC-ALGO-IS-XOR                                         00046700
046800         MOVE 'SHIFT   ' TO WS-VC-CURRENT-ALGO                    00046800
046900     ELSE                                                         00046900
047000         MOVE 'XOR     ' TO WS-VC-CURRENT-ALGO                    00047000
047100     END-IF.                                                      00047100
047200     MOVE WS-VC-CURRENT-ALGO TO RH-TO-ALGO.                       00047200
047300     ADD 1 TO WS-VC-ROTATION-COUNT.                               00047300
047400     MOVE VT-DATE            TO RH-DATE.                          00047400
047500     WRITE RH-RECORD.                                             00047500
047600     ADD 1 TO WS-TXN-APPLIED-CT.                                  00047600
047700     MOVE 'ALGORITHM ROTATED' TO WS-AUDIT-DETAIL.                 00047700
047800     PERFORM 900-WRITE-AUDIT-RECORD-ROT.                          00047800
047900                                                                  00047900
048000******************************************************************00048000
048100* TOKEN DIGEST - 31-MULTIPLIER ROLLING HASH OVER THE 16 TOKEN     00048100
048200* POSITIONS.  WS-DIGEST-VALUE IS PIC S9(18) COMP-3; THE MULTIPLY  00048200
048300* BY 31 IS ALLOWED TO OVERFLOW ITS 18 DIGITS, AND WITHOUT AN ON   00048300
048400* SIZE ERROR CLAUSE THIS COMPILER TRUNCATES THE HIGH-ORDER        00048400
048500* DIGITS - THAT TRUNCATION IS PART OF WHAT MAKES THIS A ONE-WAY   00048500
048600* DIGEST RATHER THAN A REVERSIBLE ENCODING.                       00048600
048700******************************************************************00048700
048800 500-COMPUTE-TOKEN-DIGEST.                                        00048800
048900     MOVE +7 TO WS-DIGEST-VALUE.                                  00048900
049000     MOVE 1  TO WS-DIGEST-IX.                                     00049000
049100     PERFORM 505-DIGEST-ONE-CHAR THRU 505-EXIT                    00049100
049200             UNTIL WS-DIGEST-IX > 16.                             00049200
049300                                                                  00049300
049400 505-DIGEST-ONE-CHAR.                                             00049400
049500     MOVE WS-TOKEN-WORK (WS-DIGEST-IX:1) TO WS-SCAN-CHAR.         00049500
049600     PERFORM 507-FIND-CHAR-CODE THRU 507-EXIT.                    00049600
049700     COMPUTE WS-DIGEST-VALUE =                                    00049700
049800             (WS-DIGEST-VALUE * 31) + WS-CHAR-CODE.               00049800
049900     ADD 1 TO WS-DIGEST-IX.                                       00049900
050000 505-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200                                                                  00050200
050300* RETURNS THE CHARACTER IN WS-SCAN-CHAR'S TRUE 0-255 BYTE VALUE   00050300
050400* IN WS-CHAR-CODE - SEE THE WS-ORDINAL-WORK COMMENT ABOVE.        00050400
050500 507-FIND-CHAR-CODE.                                              00050500
050600     MOVE LOW-VALUES        TO WS-ORDINAL-HI-BYTE.                00050600
050700     MOVE WS-SCAN-CHAR      TO WS-ORDINAL-LO-BYTE.                00050700
050800     MOVE WS-ORDINAL-BIN    TO WS-CHAR-CODE.                      00050800
050900 507-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100                                                                  00051100
051200* INVERSE OF 507-FIND-CHAR-CODE - REBUILDS THE CHARACTER IN       00051200
051300* WS-SCAN-CHAR FROM THE 0-255 BYTE VALUE HELD IN WS-CHAR-CODE.    00051300
051400* USED BY THE XOR/SHIFT DECODE PATHS.                             00051400
051500 508-CODE-TO-CHAR.                                                00051500
051600     MOVE WS-CHAR-CODE       TO WS-ORDINAL-BIN.                   00051600
051700     MOVE WS-ORDINAL-LO-BYTE TO WS-SCAN-CHAR.                     00051700
051800 508-EXIT.                                                        00051800
051900     EXIT.                                                        00051900
052000                                                                  00052000
052100******************************************************************00052100
052200* KEY GENERATION - 16 KEY BYTES, EACH BYTE = (DIGEST-DERIVED      00052200
052300* VALUE + RUN SEQUENCE + BYTE POSITION) MODULO 256, HEX ENCODED.  00052300
052400* THE DIGEST-DERIVED VALUE IS THE DIGEST TAKEN MODULO 256 SO IT   00052400
052500* FITS THE SAME BYTE ARITHMETIC AS THE SEQUENCE AND POSITION.     00052500
052600******************************************************************00052600
052700 510-GENERATE-USER-KEY.                                           00052700
052800     DIVIDE WS-DIGEST-VALUE BY 256                                00052800
052900             GIVING WS-SHIFT-QUOT REMAINDER WS-KEY-BYTE-VAL.      00052900
053000     MOVE WS-KEY-BYTE-VAL TO WS-KEY-BASE-VALUE.                   00053000
053100     MOVE 1 TO WS-KEY-BYTE-IX.                                    00053100
053200     PERFORM 515-GENERATE-ONE-KEY-BYTE THRU 515-EXIT              00053200
053300             UNTIL WS-KEY-BYTE-IX > 16.                           00053300
053400                                                                  00053400
053500 515-GENERATE-ONE-KEY-BYTE.                                       00053500
053600     COMPUTE WS-KEY-RAW-VALUE =                                   00053600
053700             WS-KEY-BASE-VALUE + WS-KEY-SEQUENCE                  00053700
053800                               + (WS-KEY-BYTE-IX - 1).            00053800
053900     DIVIDE WS-KEY-RAW-VALUE BY 256                               00053900
054000             GIVING WS-SHIFT-QUOT REMAINDER WS-KEY-BYTE-VAL.      00054000
054100     MOVE WS-KEY-BYTE-VAL TO WS-HEX-BYTE-VALUE.                   00054100
054200     PERFORM 670-HEX-ENCODE-BYTE THRU 670-EXIT.                   00054200
054300     MOVE WS-HEX-PAIR TO                                          00054300
054400          VU-TBL-KEY-BYTE-HEX (VU-TBL-IX, WS-KEY-BYTE-IX).        00054400
054500     ADD 1 TO WS-KEY-BYTE-IX.                                     00054500
054600 515-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800                                                                  00054800
054900******************************************************************00054900
055000* AUTHENTICATION - DIGEST THE PRESENTED TOKEN AND SCAN THE        00055000
055100* REGISTRY FOR A MATCHING DIGEST.                                 00055100
055200******************************************************************00055200
055300 600-AUTHENTICATE-TOKEN.                                          00055300
055400     MOVE VT-TOKEN TO WS-TOKEN-WORK.                              00055400
055500     PERFORM 500-COMPUTE-TOKEN-DIGEST.                            00055500
055600     MOVE 'N' TO WS-AUTH-FOUND-SW.                                00055600
055700     MOVE 0   TO WS-AUTH-USER-IX.                                 00055700
055800     IF VU-TBL-COUNT > 0                                          00055800
055900         SET VU-TBL-IX TO 1                                       00055900
056000         PERFORM 605-CHECK-ONE-DIGEST THRU 605-EXIT               00056000
056100                 UNTIL VU-TBL-IX > VU-TBL-COUNT                   00056100
056200                       OR WS-AUTH-FOUND                           00056200
056300     END-IF.                                                      00056300
056400                                                                  00056400
056500 605-CHECK-ONE-DIGEST.                                            00056500
056600     IF VU-TBL-FP-DIGEST (VU-TBL-IX) = WS-DIGEST-VALUE            00056600
056700         SET WS-AUTH-USER-IX TO VU-TBL-IX                         00056700
056800         MOVE 'Y' TO WS-AUTH-FOUND-SW                             00056800
056900     ELSE                                                         00056900
057000         SET VU-TBL-IX UP BY 1                                    00057000
057100     END-IF.                                                      00057100
057200 605-EXIT.                                                        00057200
057300     EXIT.                                                        00057300
057400                                                                  00057400
057500******************************************************************00057500
057600* TRIM MESSAGE TEXT (ENCRYPT SIDE) - SAME FIRST/LAST NON-BLANK    00057600
057700* SCAN AS THE LEDGER JOBS' CATEGORY TRIM, CAPPED AT 60            00057700
057800* CHARACTERS (SEE 04/14/03 CHANGE-LOG ENTRY ABOVE).               00057800
057900******************************************************************00057900
058000 305-TRIM-MESSAGE-TEXT.                                           00058000
058100     MOVE SPACES TO WS-PLAIN-TEXT.                                00058100
058200     MOVE 0 TO WS-TRIM-START.                                     00058200
058300     MOVE 0 TO WS-TRIM-END.                                       00058300
058400     MOVE 1 TO WS-TRIM-IX.                                        00058400
058500     PERFORM 306-FIND-FIRST-CHAR THRU 306-EXIT                    00058500
058600             UNTIL WS-TRIM-IX > 120 OR WS-TRIM-START > 0.         00058600
058700     IF WS-TRIM-START = 0                                         00058700
058800         MOVE 0 TO WS-PLAIN-LEN                                   00058800
058900         GO TO 305-EXIT                                           00058900
059000     END-IF.                                                      00059000
059100     MOVE 120 TO WS-TRIM-IX.                                      00059100
059200     PERFORM 307-FIND-LAST-CHAR THRU 307-EXIT                     00059200
059300             UNTIL WS-TRIM-IX < 1 OR WS-TRIM-END > 0.             00059300
059400     COMPUTE WS-PLAIN-LEN = WS-TRIM-END - WS-TRIM-START + 1.      00059400
059500     IF WS-PLAIN-LEN > 60                                         00059500
059600         MOVE 60 TO WS-PLAIN-LEN                                  00059600
059700     END-IF.                                                      00059700
059800     MOVE VT-TEXT (WS-TRIM-START:WS-PLAIN-LEN)                    00059800
059900                          TO WS-PLAIN-TEXT (1:WS-PLAIN-LEN).      00059900
060000 305-EXIT.                                                        00060000
060100     EXIT.                                                        00060100
060200                                                                  00060200
060300 306-FIND-FIRST-CHAR.                                             00060300
060400     IF VT-TEXT (WS-TRIM-IX:1) NOT = SPACE                        00060400
060500         MOVE WS-TRIM-IX TO WS-TRIM-START                         00060500
060600     ELSE                                                         00060600
060700         ADD 1 TO WS-TRIM-IX                                      00060700
060800     END-IF.                                                      00060800
060900 306-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                  00061100
061200 307-FIND-LAST-CHAR.                                              00061200
061300     IF VT-TEXT (WS-TRIM-IX:1) NOT = SPACE                        00061300
061400         MOVE WS-TRIM-IX TO WS-TRIM-END                           00061400
061500     ELSE                                                         00061500
061600         SUBTRACT 1 FROM WS-TRIM-IX                               00061600
061700     END-IF.                                                      00061700
061800 307-EXIT.                                                        00061800
061900     EXIT.                                                        00061900
062000                                                                  00062000
062100******************************************************************00062100
062200* TRIM HEX TEXT (DECRYPT SIDE) - THE HEX STRING HAS NO EMBEDDED   00062200
062300* SPACES, SO THIS IS A SINGLE RIGHT-TO-LEFT SCAN FOR THE LAST     00062300
062400* NON-BLANK POSITION; LENGTH IS FORCED EVEN (A HEX PAIR PER       00062400
062500* BYTE) BY DROPPING A DANGLING ODD CHARACTER.                     00062500
062600******************************************************************00062600
062700 315-TRIM-HEX-TEXT.                                               00062700
062800     MOVE 0 TO WS-TRIM-END.                                       00062800
062900     MOVE 120 TO WS-TRIM-IX.                                      00062900
063000     PERFORM 307-FIND-LAST-CHAR THRU 307-EXIT                     00063000
063100             UNTIL WS-TRIM-IX < 1 OR WS-TRIM-END > 0.             00063100
063200     MOVE WS-TRIM-END TO WS-CIPHER-HEX-LEN.                       00063200
063300     DIVIDE WS-CIPHER-HEX-LEN BY 2                                00063300
063400             GIVING WS-SHIFT-QUOT REMAINDER WS-SHIFT-DIFF.        00063400
063500     IF WS-SHIFT-DIFF NOT = 0                                     00063500
063600         SUBTRACT 1 FROM WS-CIPHER-HEX-LEN                        00063600
063700     END-IF.                                                      00063700
063800     MOVE SPACES TO WS-CIPHER-HEX.                                00063800
063900     MOVE VT-TEXT (1:WS-CIPHER-HEX-LEN)                           00063900
064000                          TO WS-CIPHER-HEX (1:WS-CIPHER-HEX-LEN). 00064000
064100                                                                  00064100
064200******************************************************************00064200
064300* XOR CIPHER                                                      00064300
064400******************************************************************00064400
064500 650-XOR-ENCODE-MESSAGE.                                          00064500
064600     MOVE SPACES TO WS-CIPHER-HEX.                                00064600
064700     MOVE 0 TO WS-CIPHER-HEX-LEN.                                 00064700
064800     MOVE 1 TO WS-MSG-IX.                                         00064800
064900     PERFORM 651-XOR-ENCODE-ONE-CHAR THRU 651-EXIT                00064900
065000             UNTIL WS-MSG-IX > WS-PLAIN-LEN.                      00065000
065100                                                                  00065100
065200 651-XOR-ENCODE-ONE-CHAR.                                         00065200
065300     PERFORM 653-GET-KEY-BYTE.                                    00065300
065400     MOVE WS-PLAIN-TEXT (WS-MSG-IX:1) TO WS-SCAN-CHAR.            00065400
065500     PERFORM 507-FIND-CHAR-CODE THRU 507-EXIT.                    00065500
065600     MOVE WS-CHAR-CODE      TO WS-XOR-A.                          00065600
065700     MOVE WS-KEY-BYTE-VAL   TO WS-XOR-B.                          00065700
065800     PERFORM 655-XOR-ONE-BYTE THRU 655-EXIT.                      00065800
065900     MOVE WS-XOR-RESULT     TO WS-HEX-BYTE-VALUE.                 00065900
066000     PERFORM 670-HEX-ENCODE-BYTE THRU 670-EXIT.                   00066000
066100     COMPUTE WS-CIPHER-HEX-LEN = (WS-MSG-IX - 1) * 2 + 1.         00066100
066200     MOVE WS-HEX-PAIR TO                                          00066200
066300          WS-CIPHER-HEX (WS-CIPHER-HEX-LEN:2).                    00066300
066400     ADD 1 TO WS-MSG-IX.                                          00066400
066500 651-EXIT.                                                        00066500
066600     EXIT.                                                        00066600
066700                                                                  00066700
066800 650-XOR-DECODE-MESSAGE.                                          00066800
066900     MOVE SPACES TO WS-PLAIN-TEXT.                                00066900
067000     MOVE 0 TO WS-PLAIN-LEN.                                      00067000
067100     MOVE 1 TO WS-MSG-IX.                                         00067100
067200     DIVIDE WS-CIPHER-HEX-LEN BY 2                                00067200
067300             GIVING WS-PLAIN-LEN REMAINDER WS-SHIFT-DIFF.         00067300
067400     PERFORM 652-XOR-DECODE-ONE-BYTE THRU 652-EXIT                00067400
067500             UNTIL WS-MSG-IX > WS-PLAIN-LEN.                      00067500
067600                                                                  00067600
067700 652-XOR-DECODE-ONE-BYTE.                                         00067700
067800     PERFORM 653-GET-KEY-BYTE.                                    00067800
067900     COMPUTE WS-HEX-IX = (WS-MSG-IX - 1) * 2 + 1.                 00067900
068000     MOVE WS-CIPHER-HEX (WS-HEX-IX:2) TO WS-HEX-PAIR.             00068000
068100     PERFORM 680-HEX-DECODE-BYTE THRU 680-EXIT.                   00068100
068200     MOVE WS-HEX-BYTE-VALUE TO WS-XOR-A.                          00068200
068300     MOVE WS-KEY-BYTE-VAL   TO WS-XOR-B.                          00068300
068400     PERFORM 655-XOR-ONE-BYTE THRU 655-EXIT.                      00068400
068500     MOVE WS-XOR-RESULT TO WS-CHAR-CODE.                          00068500
068600     PERFORM 508-CODE-TO-CHAR THRU 508-EXIT.                      00068600
068700     MOVE WS-SCAN-CHAR TO WS-PLAIN-TEXT (WS-MSG-IX:1).            00068700
068800     ADD 1 TO WS-MSG-IX.                                          00068800
068900 652-EXIT.                                                        00068900
069000     EXIT.                                                        00069000
069100                                                                  00069100
069200* PICKS OFF KEY BYTE (WS-MSG-IX - 1) MODULO 16 FOR THE            00069200
069300* CURRENTLY-AUTHENTICATED USER (WS-AUTH-USER-IX) AND DECODES      00069300
069400* ITS HEX PAIR TO A NUMERIC VALUE.                                00069400
069500 653-GET-KEY-BYTE.                                                00069500
069600     COMPUTE WS-KEY-BYTE-OFFSET = WS-MSG-IX - 1.                  00069600
069700     DIVIDE WS-KEY-BYTE-OFFSET BY 16                              00069700
069800             GIVING WS-SHIFT-QUOT REMAINDER WS-KEY-POS.           00069800
069900     ADD 1 TO WS-KEY-POS.                                         00069900
070000     MOVE VU-TBL-KEY-BYTE-HEX (WS-AUTH-USER-IX, WS-KEY-POS)       00070000
070100                          TO WS-HEX-PAIR.                         00070100
070200     PERFORM 680-HEX-DECODE-BYTE THRU 680-EXIT.                   00070200
070300                                                                  00070300
070400* 655-XOR-ONE-BYTE - XORS WS-XOR-A AND WS-XOR-B (EACH 0-255)      00070400
070500* INTO WS-XOR-RESULT BY DECOMPOSING BOTH INTO BITS (REPEATED      00070500
070600* DIVIDE BY 2) SINCE THIS COMPILER HAS NO BOOLEAN XOR OPERATOR.   00070600
070700 655-XOR-ONE-BYTE.                                                00070700
070800     MOVE 0 TO WS-XOR-RESULT.                                     00070800
070900     MOVE 1 TO WS-XOR-WEIGHT.                                     00070900
071000     MOVE 1 TO WS-XOR-BIT-IX.                                     00071000
071100     PERFORM 657-XOR-ONE-BIT THRU 657-EXIT                        00071100
071200             UNTIL WS-XOR-BIT-IX > 8.                             00071200
071300 655-EXIT.                                                        00071300
071400     EXIT.                                                        00071400
071500                                                                  00071500
071600 657-XOR-ONE-BIT.                                                 00071600
071700     DIVIDE WS-XOR-A BY 2 GIVING WS-XOR-A REMAINDER WS-XOR-ABIT.  00071700
071800     DIVIDE WS-XOR-B BY 2 GIVING WS-XOR-B REMAINDER WS-XOR-BBIT.  00071800
071900     IF WS-XOR-ABIT NOT = WS-XOR-BBIT                             00071900
072000         ADD WS-XOR-WEIGHT TO WS-XOR-RESULT                       00072000
072100     END-IF.                                                      00072100
072200     MULTIPLY 2 BY WS-XOR-WEIGHT.                                 00072200
072300     ADD 1 TO WS-XOR-BIT-IX.                                      00072300
072400 657-EXIT.                                                        00072400
072500     EXIT.                                                        00072500
072600                                                                  00072600
072700******************************************************************00072700
072800* SHIFT CIPHER                                                    00072800
072900******************************************************************00072900
073000 660-SHIFT-ENCODE-MESSAGE.                                        00073000
073100     MOVE SPACES TO WS-CIPHER-HEX.                                00073100
073200     MOVE 0 TO WS-CIPHER-HEX-LEN.                                 00073200
073300     MOVE 1 TO WS-MSG-IX.                                         00073300
073400     PERFORM 661-SHIFT-ENCODE-ONE-CHAR THRU 661-EXIT              00073400
073500             UNTIL WS-MSG-IX > WS-PLAIN-LEN.                      00073500
073600                                                                  00073600
073700 661-SHIFT-ENCODE-ONE-CHAR.                                       00073700
073800     PERFORM 653-GET-KEY-BYTE.                                    00073800
073900     MOVE WS-PLAIN-TEXT (WS-MSG-IX:1) TO WS-SCAN-CHAR.            00073900
074000     PERFORM 507-FIND-CHAR-CODE THRU 507-EXIT.                    00074000
074100     ADD WS-CHAR-CODE WS-KEY-BYTE-VAL GIVING WS-SHIFT-SUM.        00074100
074200     DIVIDE WS-SHIFT-SUM BY 256                                   00074200
074300             GIVING WS-SHIFT-QUOT REMAINDER WS-HEX-BYTE-VALUE.    00074300
074400     PERFORM 670-HEX-ENCODE-BYTE THRU 670-EXIT.                   00074400
074500     COMPUTE WS-CIPHER-HEX-LEN = (WS-MSG-IX - 1) * 2 + 1.         00074500
074600     MOVE WS-HEX-PAIR TO                                          00074600
074700          WS-CIPHER-HEX (WS-CIPHER-HEX-LEN:2).                    00074700
074800     ADD 1 TO WS-MSG-IX.                                          00074800
074900 661-EXIT.                                                        00074900
075000     EXIT.                                                        00075000
075100                                                                  00075100
075200 660-SHIFT-DECODE-MESSAGE.                                        00075200
075300     MOVE SPACES TO WS-PLAIN-TEXT.                                00075300
075400     MOVE 0 TO WS-PLAIN-LEN.                                      00075400
075500     MOVE 1 TO WS-MSG-IX.                                         00075500
075600     DIVIDE WS-CIPHER-HEX-LEN BY 2                                00075600
075700             GIVING WS-PLAIN-LEN REMAINDER WS-SHIFT-DIFF.         00075700
075800     PERFORM 662-SHIFT-DECODE-ONE-BYTE THRU 662-EXIT              00075800
075900             UNTIL WS-MSG-IX > WS-PLAIN-LEN.                      00075900
076000                                                                  00076000
076100 662-SHIFT-DECODE-ONE-BYTE.                                       00076100
076200     PERFORM 653-GET-KEY-BYTE.                                    00076200
076300     COMPUTE WS-HEX-IX = (WS-MSG-IX - 1) * 2 + 1.                 00076300
076400     MOVE WS-CIPHER-HEX (WS-HEX-IX:2) TO WS-HEX-PAIR.             00076400
076500     PERFORM 680-HEX-DECODE-BYTE THRU 680-EXIT.                   00076500
076600     SUBTRACT WS-KEY-BYTE-VAL FROM WS-HEX-BYTE-VALUE              00076600
076700                          GIVING WS-SHIFT-DIFF.                   00076700
076800     IF WS-SHIFT-DIFF < 0                                         00076800
076900         ADD 256 TO WS-SHIFT-DIFF                                 00076900
077000     END-IF.                                                      00077000
077100     MOVE WS-SHIFT-DIFF TO WS-CHAR-CODE.                          00077100
077200     PERFORM 508-CODE-TO-CHAR THRU 508-EXIT.                      00077200
077300     MOVE WS-SCAN-CHAR TO WS-PLAIN-TEXT (WS-MSG-IX:1).            00077300
077400     ADD 1 TO WS-MSG-IX.                                          00077400
077500 662-EXIT.                                                        00077500
077600     EXIT.                                                        00077600
077700                                                                  00077700
077800******************************************************************00077800
077900* HEX ENCODE / DECODE                                             00077900
078000******************************************************************00078000
078100 670-HEX-ENCODE-BYTE.                                             00078100
078200     DIVIDE WS-HEX-BYTE-VALUE BY 16                               00078200
078300             GIVING WS-HEX-HI REMAINDER WS-HEX-LO.                00078300
078400     ADD 1 TO WS-HEX-HI.                                          00078400
078500     ADD 1 TO WS-HEX-LO.                                          00078500
078600     MOVE WS-HEX-DIGIT-CHAR (WS-HEX-HI) TO WS-HEX-PAIR (1:1).     00078600
078700     MOVE WS-HEX-DIGIT-CHAR (WS-HEX-LO) TO WS-HEX-PAIR (2:1).     00078700
078800 670-EXIT.                                                        00078800
078900     EXIT.                                                        00078900
079000                                                                  00079000
079100 680-HEX-DECODE-BYTE.                                             00079100
079200     MOVE WS-HEX-PAIR (1:1) TO WS-HEX-SCAN-CHAR.                  00079200
079300     PERFORM 685-FIND-HEX-DIGIT THRU 685-EXIT.                    00079300
079400     SUBTRACT 1 FROM WS-HEX-IX GIVING WS-HEX-HI.                  00079400
079500     MOVE WS-HEX-PAIR (2:1) TO WS-HEX-SCAN-CHAR.                  00079500
079600     PERFORM 685-FIND-HEX-DIGIT THRU 685-EXIT.                    00079600
079700     SUBTRACT 1 FROM WS-HEX-IX GIVING WS-HEX-LO.                  00079700
079800     COMPUTE WS-HEX-BYTE-VALUE = (WS-HEX-HI * 16) + WS-HEX-LO.    00079800
079900 680-EXIT.                                                        00079900
080000     EXIT.                                                        00080000
080100                                                                  00080100
080200 685-FIND-HEX-DIGIT.                                              00080200
080300     MOVE 'N' TO WS-HEX-FOUND-SW.                                 00080300
080400     MOVE 1   TO WS-HEX-IX.                                       00080400
080500     PERFORM 686-SCAN-ONE-DIGIT THRU 686-EXIT                     00080500
080600             UNTIL WS-HEX-IX > 16 OR WS-HEX-FOUND.                00080600
080700 685-EXIT.                                                        00080700
080800     EXIT.                                                        00080800
080900                                                                  00080900
081000 686-SCAN-ONE-DIGIT.                                              00081000
081100     IF WS-HEX-DIGIT-CHAR (WS-HEX-IX) = WS-HEX-SCAN-CHAR          00081100
081200         MOVE 'Y' TO WS-HEX-FOUND-SW                              00081200
081300     ELSE                                                         00081300
081400         ADD 1 TO WS-HEX-IX                                       00081400
081500     END-IF.                                                      00081500
081600 686-EXIT.                                                        00081600
081700     EXIT.                                                        00081700
081800                                                                  00081800
081900******************************************************************00081900
082000* FILE I/O                                                        00082000
082100******************************************************************00082100
082200 700-OPEN-FILES.                                                  00082200
082300     OPEN INPUT  USER-FILE                                        00082300
082400          OUTPUT USER-FILE-OUT.                                   00082400
082500     IF WS-USERFILE-STATUS NOT = '00' AND NOT = '05'              00082500
082600        AND NOT = '35'                                            00082600
082700         DISPLAY 'ERROR OPENING VAULT USER REGISTRY. RC: '        00082700
082800                 WS-USERFILE-STATUS                               00082800
082900         MOVE 16 TO RETURN-CODE                                   00082900
083000         STOP RUN                                                 00083000
083100     END-IF.                                                      00083100
083200     IF WS-USERFILE-STATUS = '35'                                 00083200
083300         MOVE 'Y' TO WS-USER-EOF-SW                               00083300
083400     END-IF.                                                      00083400
083500                                                                  00083500
083600     OPEN INPUT  CONTROL-FILE                                     00083600
083700          OUTPUT CONTROL-FILE-OUT.                                00083700
083800     IF WS-CTLFILE-STATUS NOT = '00' AND NOT = '05'               00083800
083900        AND NOT = '35'                                            00083900
084000         DISPLAY 'ERROR OPENING VAULT CONTROL RECORD. RC: '       00084000
084100                 WS-CTLFILE-STATUS                                00084100
084200         MOVE 16 TO RETURN-CODE                                   00084200
084300         STOP RUN                                                 00084300
084400     END-IF.                                                      00084400
084500     IF WS-CTLFILE-STATUS = '00'                                  00084500
084600         MOVE 'Y' TO WS-CTL-PRESENT-SW                            00084600
084700     END-IF.                                                      00084700
084800                                                                  00084800
084900     OPEN INPUT  VAULT-TRAN-FILE.                                 00084900
085000     IF WS-VTXNFILE-STATUS NOT = '00' AND NOT = '05'              00085000
085100        AND NOT = '35'                                            00085100
085200         DISPLAY 'ERROR OPENING VAULT TRANSACTION FILE. RC: '     00085200
085300                 WS-VTXNFILE-STATUS                               00085300
085400         MOVE 16 TO RETURN-CODE                                   00085400
085500         STOP RUN                                                 00085500
085600     END-IF.                                                      00085600
085700     IF WS-VTXNFILE-STATUS = '35'                                 00085700
085800         MOVE 'Y' TO WS-VTXN-EOF-SW                               00085800
085900     END-IF.                                                      00085900
086000                                                                  00086000
086100     OPEN EXTEND ROTATION-FILE.                                   00086100
086200     IF WS-ROTFILE-STATUS = '35'                                  00086200
086300         OPEN OUTPUT ROTATION-FILE                                00086300
086400     END-IF.                                                      00086400
086500                                                                  00086500
086600     OPEN EXTEND AUDIT-FILE.                                      00086600
086700     IF WS-AUDFILE-STATUS = '35'                                  00086700
086800         OPEN OUTPUT AUDIT-FILE                                   00086800
086900     END-IF.                                                      00086900
087000                                                                  00087000
087100     OPEN OUTPUT CIPHER-FILE.                                     00087100
087200                                                                  00087200
087300 705-LOAD-USER-TABLE.                                             00087300
087400     READ USER-FILE                                               00087400
087500         AT END MOVE 'Y' TO WS-USER-EOF-SW                        00087500
087600         NOT AT END                                               00087600
087700             SET VU-TBL-IX TO VU-TBL-COUNT                        00087700
087800             SET VU-TBL-IX UP BY 1                                00087800
087900             ADD 1 TO VU-TBL-COUNT                                00087900
088000             MOVE VU-RECORD TO VU-TBL-ENTRY (VU-TBL-IX)           00088000
088100     END-READ.                                                    00088100
088200                                                                  00088200
088300 706-LOAD-CONTROL-RECORD.                                         00088300
088400     IF WS-CTL-PRESENT                                            00088400
088500         MOVE VC-RECORD TO WS-VC-RECORD                           00088500
088600     ELSE                                                         00088600
088700         MOVE 'XOR     ' TO WS-VC-CURRENT-ALGO                    00088700
088800         MOVE 0          TO WS-VC-ROTATION-COUNT                  00088800
088900     END-IF.                                                      00088900
089000                                                                  00089000
089100 720-READ-VAULT-TRAN.                                             00089100
089200     READ VAULT-TRAN-FILE                                         00089200
089300         AT END MOVE 'Y' TO WS-VTXN-EOF-SW                        00089300
089400         NOT AT END PERFORM 100-PROCESS-TRANSACTION               00089400
089500     END-READ.                                                    00089500
089600                                                                  00089600
089700 810-REWRITE-USER-REGISTRY.                                       00089700
089800     SET VU-TBL-IX TO 1.                                          00089800
089900     PERFORM 815-WRITE-ONE-USER THRU 815-EXIT                     00089900
090000             UNTIL VU-TBL-IX > VU-TBL-COUNT.                      00090000
090100                                                                  00090100
090200 815-WRITE-ONE-USER.                                              00090200
090300     MOVE VU-TBL-ENTRY (VU-TBL-IX) TO VUO-RECORD.                 00090300
090400     WRITE VUO-RECORD.                                            00090400
090500     SET VU-TBL-IX UP BY 1.                                       00090500
090600 815-EXIT.                                                        00090600
090700     EXIT.                                                        00090700
090800                                                                  00090800
090900 820-REWRITE-CONTROL-RECORD.                                      00090900
091000     MOVE WS-VC-RECORD TO VCO-RECORD.                             00091000
091100     WRITE VCO-RECORD.                                            00091100
091200                                                                  00091200
091300 850-REPORT-CONTROL-TOTALS.                                       00091300
091400     DISPLAY 'VAULTTRN - TRANSACTIONS READ:     '                 00091400
091500              WS-TXN-READ-CT.                                     00091500
091600     DISPLAY 'VAULTTRN - TRANSACTIONS APPLIED:  '                 00091600
091700              WS-TXN-APPLIED-CT.                                  00091700
091800     DISPLAY 'VAULTTRN - TRANSACTIONS REJECTED: '                 00091800
091900              WS-TXN-REJECTED-CT.                                 00091900
092000     DISPLAY 'VAULTTRN - AUTHENTICATION FAILURES: '               00092000
092100              WS-AUTH-FAIL-CT.                                    00092100
092200                                                                  00092200
092300******************************************************************00092300
092400* AUDIT LOGGING - ONE PARAGRAPH PER EVENT CODE SO THE 88-LEVEL    00092400
092500* ON AUD-EVENT IS SET WITH A CONDITION NAME RATHER THAN A         00092500
092600* LITERAL EVERY TIME (SAME IDIOM AS THE AUDITREC CHANGE LOG       00092600
092700* DESCRIBES).  ALL SIX SHARE 905-WRITE-AUDIT-RECORD TO ACTUALLY   00092700
092800* WRITE THE RECORD.                                               00092800
092900******************************************************************00092900
093000 900-WRITE-AUDIT-RECORD-REG.                                      00093000
093100     SET AUD-EVT-REGISTER TO TRUE.                                00093100
093200     MOVE VT-USER TO AUD-USER.                                    00093200
093300     PERFORM 905-WRITE-AUDIT-RECORD.                              00093300
093400                                                                  00093400
093500 900-WRITE-AUDIT-RECORD-ENC.                                      00093500
093600     SET AUD-EVT-ENCRYPT TO TRUE.                                 00093600
093700     MOVE VT-USER TO AUD-USER.                                    00093700
093800     PERFORM 905-WRITE-AUDIT-RECORD.                              00093800
093900                                                                  00093900
094000 900-WRITE-AUDIT-RECORD-DEC.                                      00094000
094100     SET AUD-EVT-DECRYPT TO TRUE.                                 00094100
094200     MOVE VT-USER TO AUD-USER.                                    00094200
094300     PERFORM 905-WRITE-AUDIT-RECORD.                              00094300
094400                                                                  00094400
094500 900-WRITE-AUDIT-RECORD-ROT.                                      00094500
094600     SET AUD-EVT-ROTATE TO TRUE.                                  00094600
094700     MOVE SPACES TO AUD-USER.                                     00094700
094800     PERFORM 905-WRITE-AUDIT-RECORD.                              00094800
094900                                                                  00094900
095000 900-WRITE-AUDIT-RECORD-FAIL.                                     00095000
095100     SET AUD-EVT-AUTH-FAIL TO TRUE.                               00095100
095200     MOVE VT-USER TO AUD-USER.                                    00095200
095300     PERFORM 905-WRITE-AUDIT-RECORD.                              00095300
095400                                                                  00095400
095500 905-WRITE-AUDIT-RECORD.                                          00095500
095600     MOVE VT-DATE          TO AUD-DATE.                           00095600
095700     MOVE WS-AUDIT-DETAIL  TO AUD-DETAIL.                         00095700
095800     WRITE AUD-RECORD.                                            00095800
095900                                                                  00095900
096000 900-CLOSE-FILES.                                                 00096000
096100     CLOSE USER-FILE       USER-FILE-OUT                          00096100
096200           CONTROL-FILE    CONTROL-FILE-OUT                       00096200
096300           VAULT-TRAN-FILE ROTATION-FILE                          00096300
096400           AUDIT-FILE      CIPHER-FILE.                           00096400
