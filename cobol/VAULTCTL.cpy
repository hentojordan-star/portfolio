000100******************************************************************00000100
000200* VAULTCTL  -  VAULT CONTROL RECORD LAYOUT                        00000200
000300******************************************************************00000300
000400* SINGLE-RECORD FILE HOLDING THE CURRENTLY SELECTED CIPHER        00000400
000500* ALGORITHM AND THE NUMBER OF TIMES IT HAS BEEN ROTATED.  WHEN    00000500
000600* THE FILE IS EMPTY (FIRST RUN) VAULTTRN DEFAULTS THE ALGORITHM   00000600
000700* TO 'XOR' AND THE COUNT TO ZERO - SEE 700-OPEN-FILES.            00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/09/94  DPS  0202  ORIGINAL LAYOUT.                        00001100
001200*    07/30/97  DPS  0220  ADDED 88-LEVELS FOR THE TWO SUPPORTED   00001200
001300*                         ALGORITHMS SO THE ROTATE PARAGRAPH CAN  00001300
001400*                         TEST/SWITCH WITHOUT A LITERAL COMPARE.  00001400
001500*                                                                 00001500
001600     05  :TAG:-CURRENT-ALGO          PIC X(08).                   00001600
001700         88  :TAG:-ALGO-IS-XOR       VALUE 'XOR     '.            00001700
001800         88  :TAG:-ALGO-IS-SHIFT     VALUE 'SHIFT   '.            00001800
001900     05  :TAG:-ROTATION-COUNT        PIC 9(04).                   00001900
002000     05  FILLER                      PIC X(68).                   00002000
