000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    LEDGTRAN.                                         00000200
000300 AUTHOR.        JON SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  05/12/91.                                         00000500
000600 DATE-COMPILED. 05/12/91.                                         00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900* PROGRAM:  LEDGTRAN                                              00000900
001000******************************************************************00001000
001100* READS THE LEDGER TRANSACTION FILE AND APPLIES ADD-EXPENSE (EX)  00001100
001200* AND ADD-INCOME (IN) TRANSACTIONS TO THE EXPENSE AND INCOME      00001200
001300* MASTER FILES.  BOTH MASTERS ARE LOADED INTO WORKING-STORAGE     00001300
001400* TABLES AT START-UP, THE NEW TRANSACTIONS ARE APPENDED TO THE    00001400
001500* TABLES AS THEY ARE VALIDATED, AND BOTH MASTERS ARE REWRITTEN    00001500
001600* IN FULL AT END OF JOB.  A TRANSACTION THAT FAILS VALIDATION IS  00001600
001700* REJECTED WITH A ONE-LINE MESSAGE ON THE LEDGER REPORT FILE AND  00001700
001800* COUNTED - PROCESSING CONTINUES TO END OF THE TRANSACTION FILE.  00001800
001900*                                                                 00001900
002000*    CHANGE LOG                                                   00002000
002100*    ----------                                                   00002100
002200*    05/12/91  JJS  0090  ORIGINAL PROGRAM - SMALL BUSINESS       00002200
002300*                         LEDGER CONVERSION, PHASE 1.             00002300
002400*    11/03/93  DPS  0114  ADDED 270-STANDARDIZE-CATEGORY SO       00002400
002500*                         'food', 'FOOD', ' Food ' ALL FILE       00002500
002600*                         UNDER ONE CATEGORY NAME (REQUEST FROM   00002600
002700*                         THE OWNER).                             00002700
002800*    09/14/95  DPS  0140  260-VALIDATE-AMOUNT NOW REJECTS A       00002800
002900*                         NON-NUMERIC AMOUNT INSTEAD OF LETTING   00002900
003000*                         A BAD TRANSACTION CORRUPT THE MASTER.   00003000
003100*    02/17/99  MRW  0177  Y2K - CONFIRMED EXP-DATE/INC-DATE AND   00003100
003200*                         TXN-DATE CARRY A FULL 4-DIGIT YEAR.     00003200
003300*                         250-VALIDATE-DATE ALREADY CHECKED THE   00003300
003400*                         CENTURY DIGITS AS PART OF POSITIONS     00003400
003500*                         1-4 - NO LOGIC CHANGE REQUIRED.         00003500
003600*    08/22/04  JJS  0233  MASTERS NOW REWRITTEN FROM THE          00003600
003700*                         WORKING-STORAGE TABLES (800-REWRITE-    00003700
003800*                         MASTERS) RATHER THAN IN PLACE, SO A     00003800
003900*                         RUN WITH NO EX/IN TRANSACTIONS STILL    00003900
004000*                         PRODUCES A VALID, UNCHANGED MASTER.     00004000
004100*    03/02/96  DPS  0151  260-VALIDATE-AMOUNT USES THE TXN-       00004100
004200*                         AMOUNT-N REDEFINE INSTEAD OF A SEPARATE 00004200
004300*                         CONVERSION MOVE.                        00004300
004400*    02/09/05  DPS  0247  MOVED THE TRAN FILE STATUS, THE TRAN    00004400
004500*                         EOF SWITCH, AND THE CATEGORY-SCAN       00004500
004600*                         SUBSCRIPT OUT OF THE 01-LEVEL GROUPS    00004600
004700*                         TO STANDALONE 77-LEVEL ITEMS, SAME AS   00004700
004800*                         THIS SHOP'S OTHER SCALAR WORK FIELDS    00004800
004900*                         (SEE THE OLD REDEMPTION SYSTEM).        00004900
005000*                                                                 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00005500
005600                                                                  00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT EXPENSE-FILE     ASSIGN TO EXPMSTR                    00005900
006000         ORGANIZATION IS SEQUENTIAL                               00006000
006100         FILE STATUS  IS WS-EXPFILE-STATUS.                       00006100
006200     SELECT EXPENSE-FILE-OUT ASSIGN TO EXPMSTO                    00006200
006300         ORGANIZATION IS SEQUENTIAL                               00006300
006400         FILE STATUS  IS WS-EXPOUT-STATUS.                        00006400
006500     SELECT INCOME-FILE      ASSIGN TO INCMSTR                    00006500
006600         ORGANIZATION IS SEQUENTIAL                               00006600
006700         FILE STATUS  IS WS-INCFILE-STATUS.                       00006700
006800     SELECT INCOME-FILE-OUT  ASSIGN TO INCMSTO                    00006800
006900         ORGANIZATION IS SEQUENTIAL                               00006900
007000         FILE STATUS  IS WS-INCOUT-STATUS.                        00007000
007100     SELECT LEDGER-TRAN-FILE ASSIGN TO LEDGTXNF                   00007100
007200         ORGANIZATION IS SEQUENTIAL                               00007200
007300         FILE STATUS  IS WS-TRANFILE-STATUS.                      00007300
007400     SELECT REPORT-FILE      ASSIGN TO LEDGRPTF                   00007400
007500         ORGANIZATION IS SEQUENTIAL                               00007500
007600         FILE STATUS  IS WS-REPORT-STATUS.                        00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  EXPENSE-FILE                                                 00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 01  EXP-RECORD.                                                  00008400
008500     COPY EXPENSER REPLACING ==:TAG:== BY ==EXP==.                00008500
008600                                                                  00008600
008700 FD  EXPENSE-FILE-OUT                                             00008700
008800     RECORDING MODE IS F                                          00008800
008900     BLOCK CONTAINS 0 RECORDS.                                    00008900
009000 01  EXPO-RECORD.                                                 00009000
009100     COPY EXPENSER REPLACING ==:TAG:== BY ==EXPO==.               00009100
009200                                                                  00009200
009300 FD  INCOME-FILE                                                  00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600 01  INC-RECORD.                                                  00009600
009700     COPY INCOMER REPLACING ==:TAG:== BY ==INC==.                 00009700
009800                                                                  00009800
009900 FD  INCOME-FILE-OUT                                              00009900
010000     RECORDING MODE IS F                                          00010000
010100     BLOCK CONTAINS 0 RECORDS.                                    00010100
010200 01  INCO-RECORD.                                                 00010200
010300     COPY INCOMER REPLACING ==:TAG:== BY ==INCO==.                00010300
010400                                                                  00010400
010500 FD  LEDGER-TRAN-FILE                                             00010500
010600     RECORDING MODE IS F.                                         00010600
010700 01  TXN-RECORD.                                                  00010700
010800     COPY LEDGTXN REPLACING ==:TAG:== BY ==TXN==.                 00010800
010900                                                                  00010900
011000 FD  REPORT-FILE                                                  00011000
011100     RECORDING MODE IS F.                                         00011100
011200 01  REPORT-RECORD                  PIC X(132).                   00011200
011300                                                                  00011300
011400******************************************************************00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600******************************************************************00011600
011700* STANDALONE SCALAR WORK FIELDS - FILE STATUS, EOF SWITCH, AND    00011700
011800* SUBSCRIPT KEPT AS 77-LEVEL ITEMS PER THIS SHOP'S CONVENTION     00011800
011900* (SAME IDIOM AS THE OLD REDEMPTION SYSTEM'S SUB1/FILE-STATUS/    00011900
012000* YEAR-EOF - SEE 02/09/05 CHANGE LOG ENTRY).                      00012000
012100 77  WS-TRANFILE-STATUS          PIC X(02)  VALUE SPACES.         00012100
012200 77  WS-TRAN-EOF-SW              PIC X(01)  VALUE 'N'.            00012200
012300     88  WS-TRAN-EOF             VALUE 'Y'.                       00012300
012400 77  WS-SCAN-IX                  PIC S9(4) COMP   VALUE +0.       00012400
012500                                                                  00012500
012600 01  WS-FIELDS.                                                   00012600
012700     05  WS-EXPFILE-STATUS       PIC X(02)  VALUE SPACES.         00012700
012800     05  WS-EXPOUT-STATUS        PIC X(02)  VALUE SPACES.         00012800
012900     05  WS-INCFILE-STATUS       PIC X(02)  VALUE SPACES.         00012900
013000     05  WS-INCOUT-STATUS        PIC X(02)  VALUE SPACES.         00013000
013100     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00013100
013200     05  WS-EXP-EOF-SW           PIC X(01)  VALUE 'N'.            00013200
013300         88  WS-EXP-EOF          VALUE 'Y'.                       00013300
013400     05  WS-INC-EOF-SW           PIC X(01)  VALUE 'N'.            00013400
013500         88  WS-INC-EOF          VALUE 'Y'.                       00013500
013600     05  WS-TRAN-OK-SW           PIC X(01)  VALUE 'Y'.            00013600
013700         88  WS-TRAN-OK          VALUE 'Y'.                       00013700
013800     05  FILLER                  PIC X(04).                       00013800
013900                                                                  00013900
014000 01  SYSTEM-DATE-AND-TIME.                                        00014000
014100     05  CURRENT-DATE.                                            00014100
014200         10  CURRENT-YEAR        PIC 9(02).                       00014200
014300         10  CURRENT-MONTH       PIC 9(02).                       00014300
014400         10  CURRENT-DAY         PIC 9(02).                       00014400
014500     05  CURRENT-TIME.                                            00014500
014600         10  CURRENT-HOUR        PIC 9(02).                       00014600
014700         10  CURRENT-MINUTE      PIC 9(02).                       00014700
014800         10  CURRENT-SECOND      PIC 9(02).                       00014800
014900         10  CURRENT-HNDSEC      PIC 9(02).                       00014900
015000     05  FILLER                  PIC X(04).                       00015000
015100                                                                  00015100
015200 01  REPORT-TOTALS.                                               00015200
015300     05  NUM-TRAN-READ           PIC S9(9) COMP-3 VALUE +0.       00015300
015400     05  NUM-TRAN-APPLIED        PIC S9(9) COMP-3 VALUE +0.       00015400
015500     05  NUM-TRAN-REJECTED       PIC S9(9) COMP-3 VALUE +0.       00015500
015600     05  FILLER                  PIC X(04).                       00015600
015700                                                                  00015700
015800 01  WORK-VARIABLES.                                              00015800
015900     05  WS-MM-NUM               PIC 9(02)        VALUE 0.        00015900
016000     05  WS-DD-NUM               PIC 9(02)        VALUE 0.        00016000
016100     05  WS-DATE-VALID-SW        PIC X(01)        VALUE 'Y'.      00016100
016200         88  WS-DATE-VALID       VALUE 'Y'.                       00016200
016300     05  WS-AMOUNT-VALID-SW      PIC X(01)        VALUE 'Y'.      00016300
016400         88  WS-AMOUNT-VALID     VALUE 'Y'.                       00016400
016500     05  WS-CAT-RAW              PIC X(15)        VALUE SPACES.   00016500
016600     05  WS-CAT-STD              PIC X(15)        VALUE SPACES.   00016600
016700     05  WS-CAT-LEN              PIC S9(4) COMP   VALUE +0.       00016700
016800     05  WS-TRIM-START           PIC S9(4) COMP   VALUE +0.       00016800
016900     05  WS-TRIM-END             PIC S9(4) COMP   VALUE +0.       00016900
017000     05  WS-CH                   PIC X(01)        VALUE SPACE.    00017000
017100     05  WS-START-OF-WORD-SW     PIC X(01)        VALUE 'Y'.      00017100
017200         88  WS-START-OF-WORD    VALUE 'Y'.                       00017200
017300     05  FILLER                  PIC X(04).                       00017300
017400                                                                  00017400
017500* IN-MEMORY EXPENSE AND INCOME TABLES - LOADED FROM THE MASTERS   00017500
017600* AT 700-OPEN-FILES, APPENDED TO AS EX/IN TRANSACTIONS ARE        00017600
017700* APPLIED, AND WRITTEN BACK OUT IN FULL AT 800-REWRITE-MASTERS.   00017700
017800* VARIABLE-LENGTH TABLE IDIOM (OCCURS ... DEPENDING ON) IS THE    00017800
017900* SAME ONE USED BY THE OLD ADSORT SUBROUTINE FOR ITS WORK ARRAY.  00017900
018000 01  EXPENSE-TABLE.                                               00018000
018100     03  EXP-TBL-COUNT           PIC 9(05) COMP-3 VALUE 0.        00018100
018200     03  EXP-TBL-ENTRY OCCURS 0 TO 3000 TIMES                     00018200
018300                 DEPENDING ON EXP-TBL-COUNT                       00018300
018400                 INDEXED BY EXP-TBL-IX.                           00018400
018500         COPY EXPENSER REPLACING ==:TAG:== BY ==EXP-TBL==.        00018500
018600                                                                  00018600
018700 01  INCOME-TABLE.                                                00018700
018800     03  INC-TBL-COUNT           PIC 9(05) COMP-3 VALUE 0.        00018800
018900     03  INC-TBL-ENTRY OCCURS 0 TO 3000 TIMES                     00018900
019000                 DEPENDING ON INC-TBL-COUNT                       00019000
019100                 INDEXED BY INC-TBL-IX.                           00019100
019200         COPY INCOMER REPLACING ==:TAG:== BY ==INC-TBL==.         00019200
019300                                                                  00019300
019400 01  ERR-MSG-BAD-TRAN.                                            00019400
019500     05  FILLER                  PIC X(31)  VALUE                 00019500
019600         'ERROR PROCESSING TRANSACTION: '.                        00019600
019700     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.         00019700
019800     05  ERR-MSG-DATA2           PIC X(66)  VALUE SPACES.         00019800
019900                                                                  00019900
020000 01  RPT-HEADER1.                                                 00020000
020100     05  FILLER                  PIC X(40)  VALUE                 00020100
020200         'LEDGER TRANSACTION RUN         DATE: '.                 00020200
020300     05  RPT-MM                  PIC 9(02).                       00020300
020400     05  FILLER                  PIC X(01)  VALUE '/'.            00020400
020500     05  RPT-DD                  PIC 9(02).                       00020500
020600     05  FILLER                  PIC X(01)  VALUE '/'.            00020600
020700     05  RPT-YY                  PIC 9(02).                       00020700
020800     05  FILLER                  PIC X(20)  VALUE                 00020800
020900         ' (mm/dd/yy)   TIME: '.                                  00020900
021000     05  RPT-HH                  PIC 9(02).                       00021000
021100     05  FILLER                  PIC X(01)  VALUE ':'.            00021100
021200     05  RPT-MIN                 PIC 9(02).                       00021200
021300     05  FILLER                  PIC X(01)  VALUE ':'.            00021300
021400     05  RPT-SS                  PIC 9(02).                       00021400
021500     05  FILLER                  PIC X(55)  VALUE SPACES.         00021500
021600                                                                  00021600
021700 01  RPT-CONTROL-HDR.                                             00021700
021800     05  FILLER                  PIC X(30)  VALUE                 00021800
021900         'END OF JOB CONTROL TOTALS'.                             00021900
022000     05  FILLER                  PIC X(102) VALUE SPACES.         00022000
022100                                                                  00022100
022200 01  RPT-CONTROL-DETAIL.                                          00022200
022300     05  RPT-CTL-LABEL           PIC X(24)  VALUE SPACES.         00022300
022400     05  RPT-CTL-COUNT           PIC ZZZ,ZZZ,ZZ9.                 00022400
022500     05  FILLER                  PIC X(99)  VALUE SPACES.         00022500
022600                                                                  00022600
022700 PROCEDURE DIVISION.                                              00022700
022800******************************************************************00022800
022900 000-MAIN.                                                        00022900
023000     ACCEPT CURRENT-DATE FROM DATE.                               00023000
023100     ACCEPT CURRENT-TIME FROM TIME.                               00023100
023200     DISPLAY 'LEDGTRAN STARTED DATE = ' CURRENT-MONTH '/'         00023200
023300              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.        00023300
023400                                                                  00023400
023500     PERFORM 700-OPEN-FILES.                                      00023500
023600     PERFORM 705-LOAD-EXPENSE-TABLE UNTIL WS-EXP-EOF.             00023600
023700     PERFORM 715-LOAD-INCOME-TABLE  UNTIL WS-INC-EOF.             00023700
023800     PERFORM 800-INIT-REPORT.                                     00023800
023900                                                                  00023900
024000     PERFORM 720-READ-LEDGER-TRAN.                                00024000
024100     PERFORM 100-PROCESS-TRANSACTION                              00024100
024200             UNTIL WS-TRAN-EOF.                                   00024200
024300                                                                  00024300
024400     PERFORM 810-REWRITE-MASTERS.                                 00024400
024500     PERFORM 850-REPORT-CONTROL-TOTALS.                           00024500
024600     PERFORM 900-CLOSE-FILES.                                     00024600
024700                                                                  00024700
024800     GOBACK.                                                      00024800
024900                                                                  00024900
025000 100-PROCESS-TRANSACTION.                                         00025000
025100     ADD +1 TO NUM-TRAN-READ.                                     00025100
025200     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00025200
025300                                                                  00025300
025400     EVALUATE TRUE                                                00025400
025500         WHEN TXN-IS-EXPENSE                                      00025500
025600             PERFORM 200-PROCESS-EXPENSE-TRAN                     00025600
025700         WHEN TXN-IS-INCOME                                       00025700
025800             PERFORM 210-PROCESS-INCOME-TRAN                      00025800
025900         WHEN OTHER                                               00025900
026000             MOVE 'INVALID TXN-CODE:' TO ERR-MSG-DATA1            00026000
026100             MOVE TXN-CODE            TO ERR-MSG-DATA2            00026100
026200             PERFORM 299-REPORT-BAD-TRAN                          00026200
026300     END-EVALUATE.                                                00026300
026400                                                                  00026400
026500     IF WS-TRAN-OK                                                00026500
026600         ADD +1 TO NUM-TRAN-APPLIED                               00026600
026700     END-IF.                                                      00026700
026800                                                                  00026800
026900     PERFORM 720-READ-LEDGER-TRAN.                                00026900
027000                                                                  00027000
027100 200-PROCESS-EXPENSE-TRAN.                                        00027100
027200     PERFORM 250-VALIDATE-DATE.                                   00027200
027300     IF NOT WS-DATE-VALID                                         00027300
027400         MOVE 'INVALID DATE:'      TO ERR-MSG-DATA1               00027400
027500         MOVE TXN-DATE             TO ERR-MSG-DATA2               00027500
027600         PERFORM 299-REPORT-BAD-TRAN                              00027600
027700         GO TO 200-EXIT                                           00027700
027800     END-IF.                                                      00027800
027900                                                                  00027900
028000     PERFORM 260-VALIDATE-AMOUNT.                                 00028000
028100     IF NOT WS-AMOUNT-VALID                                       00028100
028200         MOVE 'INVALID AMOUNT:'    TO ERR-MSG-DATA1               00028200
028300         MOVE TXN-AMOUNT           TO ERR-MSG-DATA2               00028300
028400         PERFORM 299-REPORT-BAD-TRAN                              00028400
028500         GO TO 200-EXIT                                           00028500
028600     END-IF.                                                      00028600
028700                                                                  00028700
028800     MOVE TXN-CATEGORY TO WS-CAT-RAW.                             00028800
028900     PERFORM 270-STANDARDIZE-CATEGORY.                            00028900
029000                                                                  00029000
029100     SET EXP-TBL-IX TO EXP-TBL-COUNT.                             00029100
029200     SET EXP-TBL-IX UP BY 1.                                      00029200
029300     ADD +1 TO EXP-TBL-COUNT.                                     00029300
029400     MOVE TXN-DATE          TO EXP-TBL-DATE (EXP-TBL-IX).         00029400
029500     MOVE WS-CAT-STD        TO EXP-TBL-CATEGORY (EXP-TBL-IX).     00029500
029600     MOVE TXN-DESCRIPTION   TO EXP-TBL-DESCRIPTION (EXP-TBL-IX).  00029600
029700     MOVE TXN-AMOUNT-N      TO EXP-TBL-AMOUNT (EXP-TBL-IX).       00029700
029800 200-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000                                                                  00030000
030100 210-PROCESS-INCOME-TRAN.                                         00030100
030200     PERFORM 250-VALIDATE-DATE.                                   00030200
030300     IF NOT WS-DATE-VALID                                         00030300
030400         MOVE 'INVALID DATE:'      TO ERR-MSG-DATA1               00030400
030500         MOVE TXN-DATE             TO ERR-MSG-DATA2               00030500
030600         PERFORM 299-REPORT-BAD-TRAN                              00030600
030700         GO TO 210-EXIT                                           00030700
030800     END-IF.                                                      00030800
030900                                                                  00030900
031000     PERFORM 260-VALIDATE-AMOUNT.                                 00031000
031100     IF NOT WS-AMOUNT-VALID                                       00031100
031200         MOVE 'INVALID AMOUNT:'    TO ERR-MSG-DATA1               00031200
031300         MOVE TXN-AMOUNT           TO ERR-MSG-DATA2               00031300
031400         PERFORM 299-REPORT-BAD-TRAN                              00031400
031500         GO TO 210-EXIT                                           00031500
031600     END-IF.                                                      00031600
031700                                                                  00031700
031800     SET INC-TBL-IX TO INC-TBL-COUNT.                             00031800
031900     SET INC-TBL-IX UP BY 1.                                      00031900
032000     ADD +1 TO INC-TBL-COUNT.                                     00032000
032100     MOVE TXN-DATE          TO INC-TBL-DATE (INC-TBL-IX).         00032100
032200     MOVE TXN-CATEGORY      TO INC-TBL-SOURCE (INC-TBL-IX).       00032200
032300     MOVE TXN-AMOUNT-N      TO INC-TBL-AMOUNT (INC-TBL-IX).       00032300
032400 210-EXIT.                                                        00032400
032500     EXIT.                                                        00032500
032600                                                                  00032600
032700 250-VALIDATE-DATE.                                               00032700
032800     MOVE 'Y' TO WS-DATE-VALID-SW.                                00032800
032900     IF TXN-DATE (5:1) NOT = '-' OR TXN-DATE (8:1) NOT = '-'      00032900
033000         MOVE 'N' TO WS-DATE-VALID-SW                             00033000
033100     END-IF.                                                      00033100
033200     IF WS-DATE-VALID AND TXN-DATE (1:4) NOT NUMERIC              00033200
033300         MOVE 'N' TO WS-DATE-VALID-SW                             00033300
033400     END-IF.                                                      00033400
033500     IF WS-DATE-VALID                                             00033500
033600         IF TXN-DATE (6:2) NOT NUMERIC                            00033600
033700             MOVE 'N' TO WS-DATE-VALID-SW                         00033700
033800         ELSE                                                     00033800
033900             MOVE TXN-DATE (6:2) TO WS-MM-NUM                     00033900
034000             IF WS-MM-NUM < 1 OR WS-MM-NUM > 12                   00034000
034100                 MOVE 'N' TO WS-DATE-VALID-SW                     00034100
034200             END-IF                                               00034200
034300         END-IF                                                   00034300
034400     END-IF.                                                      00034400
034500     IF WS-DATE-VALID                                             00034500
034600         IF TXN-DATE (9:2) NOT NUMERIC                            00034600
034700             MOVE 'N' TO WS-DATE-VALID-SW                         00034700
034800         ELSE                                                     00034800
034900             MOVE TXN-DATE (9:2) TO WS-DD-NUM                     00034900
035000             IF WS-DD-NUM < 1 OR WS-DD-NUM > 31                   00035000
035100                 MOVE 'N' TO WS-DATE-VALID-SW                     00035100
035200             END-IF                                               00035200
035300         END-IF                                                   00035300
035400     END-IF.                                                      00035400
035500                                                                  00035500
035600 260-VALIDATE-AMOUNT.                                             00035600
035700     IF TXN-AMOUNT IS NUMERIC                                     00035700
035800         MOVE 'Y' TO WS-AMOUNT-VALID-SW                           00035800
035900     ELSE                                                         00035900
036000         MOVE 'N' TO WS-AMOUNT-VALID-SW                           00036000
036100     END-IF.                                                      00036100
036200                                                                  00036200
036300* TITLE-CASE THE CATEGORY: TRIM LEADING/TRAILING SPACES (BY       00036300
036400* SCANNING FOR THE FIRST AND LAST NON-BLANK POSITION - THIS SHOP  00036400
036500* HAS NO INTRINSIC FUNCTIONS ON ITS COMPILER), THEN UPPER-CASE    00036500
036600* THE FIRST LETTER OF EACH SPACE-SEPARATED WORD AND LOWER-CASE    00036600
036700* THE REST VIA INSPECT ... CONVERTING.                            00036700
036800 270-STANDARDIZE-CATEGORY.                                        00036800
036900     MOVE SPACES TO WS-CAT-STD.                                   00036900
037000     MOVE 0 TO WS-TRIM-START.                                     00037000
037100     MOVE 0 TO WS-TRIM-END.                                       00037100
037200     MOVE 1 TO WS-SCAN-IX.                                        00037200
037300     PERFORM 271-FIND-FIRST-CHAR THRU 271-EXIT                    00037300
037400             UNTIL WS-SCAN-IX > 15 OR WS-TRIM-START > 0.          00037400
037500     IF WS-TRIM-START = 0                                         00037500
037600         GO TO 270-EXIT                                           00037600
037700     END-IF.                                                      00037700
037800     MOVE 15 TO WS-SCAN-IX.                                       00037800
037900     PERFORM 272-FIND-LAST-CHAR THRU 272-EXIT                     00037900
038000             UNTIL WS-SCAN-IX < 1 OR WS-TRIM-END > 0.             00038000
038100     COMPUTE WS-CAT-LEN = WS-TRIM-END - WS-TRIM-START + 1.        00038100
038200     MOVE WS-CAT-RAW (WS-TRIM-START:WS-CAT-LEN)                   00038200
038300                          TO WS-CAT-STD (1:WS-CAT-LEN).           00038300
038400     MOVE 'Y' TO WS-START-OF-WORD-SW.                             00038400
038500     MOVE 1 TO WS-SCAN-IX.                                        00038500
038600     PERFORM 275-SCAN-ONE-CHAR THRU 275-EXIT                      00038600
038700             UNTIL WS-SCAN-IX > WS-CAT-LEN.                       00038700
038800 270-EXIT.                                                        00038800
038900     EXIT.                                                        00038900
039000                                                                  00039000
039100 271-FIND-FIRST-CHAR.                                             00039100
039200     IF WS-CAT-RAW (WS-SCAN-IX:1) NOT = SPACE                     00039200
039300         MOVE WS-SCAN-IX TO WS-TRIM-START                         00039300
039400     ELSE                                                         00039400
039500         ADD 1 TO WS-SCAN-IX                                      00039500
039600     END-IF.                                                      00039600
039700 271-EXIT.                                                        00039700
039800     EXIT.                                                        00039800
039900                                                                  00039900
040000 272-FIND-LAST-CHAR.                                              00040000
040100     IF WS-CAT-RAW (WS-SCAN-IX:1) NOT = SPACE                     00040100
040200         MOVE WS-SCAN-IX TO WS-TRIM-END                           00040200
040300     ELSE                                                         00040300
040400         SUBTRACT 1 FROM WS-SCAN-IX                               00040400
040500     END-IF.                                                      00040500
040600 272-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 275-SCAN-ONE-CHAR.                                               00040900
041000     MOVE WS-CAT-STD (WS-SCAN-IX:1) TO WS-CH.                     00041000
041100     IF WS-CH = SPACE                                             00041100
041200         MOVE 'Y' TO WS-START-OF-WORD-SW                          00041200
041300         GO TO 275-BUMP                                           00041300
041400     END-IF.                                                      00041400
041500     IF WS-START-OF-WORD                                          00041500
041600         INSPECT WS-CH CONVERTING                                 00041600
041700             'abcdefghijklmnopqrstuvwxyz' TO                      00041700
041800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00041800
041900     ELSE                                                         00041900
042000         INSPECT WS-CH CONVERTING                                 00042000
042100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      00042100
042200             'abcdefghijklmnopqrstuvwxyz'                         00042200
042300     END-IF.                                                      00042300
042400     MOVE WS-CH TO WS-CAT-STD (WS-SCAN-IX:1).                     00042400
042500     MOVE 'N' TO WS-START-OF-WORD-SW.                             00042500
042600 275-BUMP.                                                        00042600
042700     ADD 1 TO WS-SCAN-IX.                                         00042700
042800 275-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100 299-REPORT-BAD-TRAN.                                             00043100
043200     ADD +1 TO NUM-TRAN-REJECTED.                                 00043200
043300     MOVE 'N' TO WS-TRAN-OK-SW.                                   00043300
043400     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.           00043400
043500                                                                  00043500
043600 700-OPEN-FILES.                                                  00043600
043700     OPEN INPUT  EXPENSE-FILE                                     00043700
043800                 INCOME-FILE                                      00043800
043900                 LEDGER-TRAN-FILE                                 00043900
044000          OUTPUT  REPORT-FILE.                                    00044000
044100     IF WS-EXPFILE-STATUS NOT = '00' AND NOT = '05'               00044100
044200        AND NOT = '35'                                            00044200
044300         DISPLAY 'ERROR OPENING EXPENSE MASTER. RC: '             00044300
044400                 WS-EXPFILE-STATUS                                00044400
044500         MOVE 16 TO RETURN-CODE                                   00044500
044600         STOP RUN                                                 00044600
044700     END-IF.                                                      00044700
044800     IF WS-INCFILE-STATUS NOT = '00' AND NOT = '05'               00044800
044900        AND NOT = '35'                                            00044900
045000         DISPLAY 'ERROR OPENING INCOME MASTER. RC: '              00045000
045100                 WS-INCFILE-STATUS                                00045100
045200         MOVE 16 TO RETURN-CODE                                   00045200
045300         STOP RUN                                                 00045300
045400     END-IF.                                                      00045400
045500     IF WS-TRANFILE-STATUS NOT = '00'                             00045500
045600         DISPLAY 'ERROR OPENING LEDGER TRAN FILE. RC: '           00045600
045700                 WS-TRANFILE-STATUS                               00045700
045800         MOVE 16 TO RETURN-CODE                                   00045800
045900         STOP RUN                                                 00045900
046000     END-IF.                                                      00046000
046100     IF WS-EXPFILE-STATUS = '35'                                  00046100
046200         MOVE 'Y' TO WS-EXP-EOF-SW                                00046200
046300     END-IF.                                                      00046300
046400     IF WS-INCFILE-STATUS = '35'                                  00046400
046500         MOVE 'Y' TO WS-INC-EOF-SW                                00046500
046600     END-IF.                                                      00046600
046700                                                                  00046700
046800 705-LOAD-EXPENSE-TABLE.                                          00046800
046900     READ EXPENSE-FILE                                            00046900
047000         AT END MOVE 'Y' TO WS-EXP-EOF-SW                         00047000
047100         NOT AT END                                               00047100
047200             SET EXP-TBL-IX TO EXP-TBL-COUNT                      00047200
047300             SET EXP-TBL-IX UP BY 1                               00047300
047400             ADD +1 TO EXP-TBL-COUNT                              00047400
047500             MOVE EXP-RECORD TO EXP-TBL-ENTRY (EXP-TBL-IX)        00047500
047600     END-READ.                                                    00047600
047700                                                                  00047700
047800 715-LOAD-INCOME-TABLE.                                           00047800
047900     READ INCOME-FILE                                             00047900
048000         AT END MOVE 'Y' TO WS-INC-EOF-SW                         00048000
048100         NOT AT END                                               00048100
048200             SET INC-TBL-IX TO INC-TBL-COUNT                      00048200
048300             SET INC-TBL-IX UP BY 1                               00048300
048400             ADD +1 TO INC-TBL-COUNT                              00048400
048500             MOVE INC-RECORD TO INC-TBL-ENTRY (INC-TBL-IX)        00048500
048600     END-READ.                                                    00048600
048700                                                                  00048700
048800 720-READ-LEDGER-TRAN.                                            00048800
048900     READ LEDGER-TRAN-FILE                                        00048900
049000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00049000
049100     END-READ.                                                    00049100
049200     EVALUATE WS-TRANFILE-STATUS                                  00049200
049300         WHEN '00'                                                00049300
049400         WHEN '10'                                                00049400
049500             CONTINUE                                             00049500
049600         WHEN OTHER                                               00049600
049700             MOVE 'ERROR READING LEDGER TRAN:' TO ERR-MSG-DATA1   00049700
049800             MOVE WS-TRANFILE-STATUS           TO ERR-MSG-DATA2   00049800
049900             PERFORM 299-REPORT-BAD-TRAN                          00049900
050000             MOVE 'Y' TO WS-TRAN-EOF-SW                           00050000
050100     END-EVALUATE.                                                00050100
050200                                                                  00050200
050300 800-INIT-REPORT.                                                 00050300
050400     MOVE CURRENT-YEAR   TO RPT-YY.                               00050400
050500     MOVE CURRENT-MONTH  TO RPT-MM.                               00050500
050600     MOVE CURRENT-DAY    TO RPT-DD.                               00050600
050700     MOVE CURRENT-HOUR   TO RPT-HH.                               00050700
050800     MOVE CURRENT-MINUTE TO RPT-MIN.                              00050800
050900     MOVE CURRENT-SECOND TO RPT-SS.                               00050900
051000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00051000
051100                                                                  00051100
051200 810-REWRITE-MASTERS.                                             00051200
051300     CLOSE EXPENSE-FILE INCOME-FILE.                              00051300
051400     OPEN OUTPUT EXPENSE-FILE-OUT INCOME-FILE-OUT.                00051400
051500     SET EXP-TBL-IX TO 1.                                         00051500
051600     PERFORM 815-WRITE-ONE-EXPENSE THRU 815-EXIT                  00051600
051700             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00051700
051800     SET INC-TBL-IX TO 1.                                         00051800
051900     PERFORM 820-WRITE-ONE-INCOME THRU 820-EXIT                   00051900
052000             UNTIL INC-TBL-IX > INC-TBL-COUNT.                    00052000
052100     CLOSE EXPENSE-FILE-OUT INCOME-FILE-OUT.                      00052100
052200                                                                  00052200
052300 815-WRITE-ONE-EXPENSE.                                           00052300
052400     MOVE EXP-TBL-ENTRY (EXP-TBL-IX) TO EXPO-RECORD.              00052400
052500     WRITE EXPO-RECORD.                                           00052500
052600     SET EXP-TBL-IX UP BY 1.                                      00052600
052700 815-EXIT.                                                        00052700
052800     EXIT.                                                        00052800
052900                                                                  00052900
053000 820-WRITE-ONE-INCOME.                                            00053000
053100     MOVE INC-TBL-ENTRY (INC-TBL-IX) TO INCO-RECORD.              00053100
053200     WRITE INCO-RECORD.                                           00053200
053300     SET INC-TBL-IX UP BY 1.                                      00053300
053400 820-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600                                                                  00053600
053700 850-REPORT-CONTROL-TOTALS.                                       00053700
053800     WRITE REPORT-RECORD FROM RPT-CONTROL-HDR AFTER 2.            00053800
053900     MOVE 'TRANSACTIONS READ:     ' TO RPT-CTL-LABEL.             00053900
054000     MOVE NUM-TRAN-READ             TO RPT-CTL-COUNT.             00054000
054100     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL AFTER 2.         00054100
054200     MOVE 'TRANSACTIONS APPLIED:  ' TO RPT-CTL-LABEL.             00054200
054300     MOVE NUM-TRAN-APPLIED          TO RPT-CTL-COUNT.             00054300
054400     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL AFTER 1.         00054400
054500     MOVE 'TRANSACTIONS REJECTED: ' TO RPT-CTL-LABEL.             00054500
054600     MOVE NUM-TRAN-REJECTED         TO RPT-CTL-COUNT.             00054600
054700     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL AFTER 1.         00054700
054800     DISPLAY 'LEDGTRAN READ    = ' NUM-TRAN-READ.                 00054800
054900     DISPLAY 'LEDGTRAN APPLIED = ' NUM-TRAN-APPLIED.              00054900
055000     DISPLAY 'LEDGTRAN REJECTED= ' NUM-TRAN-REJECTED.             00055000
055100                                                                  00055100
055200 900-CLOSE-FILES.                                                 00055200
055300     CLOSE LEDGER-TRAN-FILE REPORT-FILE.                          00055300
