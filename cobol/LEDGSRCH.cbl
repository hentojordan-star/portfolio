000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    LEDGSRCH.                                         00000200
000300 AUTHOR.        DIANE P. SNYDER.                                  00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  06/02/91.                                         00000500
000600 DATE-COMPILED. 06/02/91.                                         00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900* PROGRAM:  LEDGSRCH                                              00000900
001000******************************************************************00001000
001100* LOADS THE EXPENSE MASTER INTO A WORKING-STORAGE TABLE AND       00001100
001200* LISTS EVERY EXPENSE WHOSE CATEGORY MATCHES A SEARCH CATEGORY    00001200
001300* SUPPLIED ON PARM.  THE PARM VALUE IS STANDARDIZED WITH THE      00001300
001400* SAME 270-STANDARDIZE-CATEGORY LOGIC USED BY LEDGTRAN, SO        00001400
001500* 'FOOD', 'food', ' Food ' ALL FIND THE 'Food' CATEGORY.  A       00001500
001600* SEARCH THAT MATCHES NOTHING PRODUCES A HEADER LINE AND A        00001600
001700* SUBTOTAL OF ZERO - IT IS NOT AN ERROR CONDITION.                00001700
001800*                                                                 00001800
001900*    CHANGE LOG                                                   00001900
002000*    ----------                                                   00002000
002100*    06/02/91  JJS  0095  ORIGINAL PROGRAM.                       00002100
002200*    11/03/93  DPS  0117  SEARCH ARGUMENT IS NOW STANDARDIZED     00002200
002300*                         THE SAME WAY THE LEDGTRAN CATEGORY      00002300
002400*                         IS, SO CASE/SPACING NO LONGER MATTER.   00002400
002500*    02/17/99  MRW  0179  Y2K - NO DATE ARITHMETIC IN THIS        00002500
002600*                         PROGRAM, NOTHING TO CHANGE - VERIFIED   00002600
002700*                         EXP-DATE DISPLAYS THE FULL 4-DIGIT      00002700
002800*                         YEAR ON THE LISTING.                    00002800
002900*    02/09/05  DPS  0249  MOVED THE EXPENSE FILE STATUS AND THE   00002900
003000*                         CATEGORY-SCAN SUBSCRIPT OUT OF THE      00003000
003100*                         01-LEVEL GROUPS TO STANDALONE 77-LEVEL  00003100
003200*                         ITEMS, SAME AS LEDGTRAN/LEDGRPT.        00003200
003300*    02/11/05  DPS  0253  COMPILE FAILURE - TICKET 0249 LEFT THE  00003300
003400*                         OLD WS-SCAN-IX 05-LEVEL BEHIND IN       00003400
003500*                         WORK-VARIABLES SO THE NAME WAS DECLARED 00003500
003600*                         TWICE.  DROPPED THE 05-LEVEL - THE      00003600
003700*                         77-LEVEL IS THE ONLY WS-SCAN-IX NOW.    00003700
003800*    02/14/05  DPS  0254  RENAMED THE LINKAGE ITEM FROM LK-SEARCH-00003800
003900*                         ARG TO SEARCH-ARG - THIS SHOP DOES NOT  00003900
004000*                         PREFIX LINKAGE SECTION ITEMS, AND THE   00004000
004100*                         LK- TAG WAS A CARRYOVER FROM SOMEBODY'S 00004100
004200*                         NOTES THAT NEVER BELONGED IN THE SOURCE.00004200
004300*                                                                 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-390.                                        00004600
004700 OBJECT-COMPUTER. IBM-390.                                        00004700
004800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00004800
004900                                                                  00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT EXPENSE-FILE     ASSIGN TO EXPMSTR                    00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS WS-EXPFILE-STATUS.                       00005400
005500     SELECT REPORT-FILE      ASSIGN TO LEDGRPTF                   00005500
005600         ORGANIZATION IS SEQUENTIAL                               00005600
005700         FILE STATUS  IS WS-REPORT-STATUS.                        00005700
005800                                                                  00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100                                                                  00006100
006200 FD  EXPENSE-FILE                                                 00006200
006300     RECORDING MODE IS F                                          00006300
006400     BLOCK CONTAINS 0 RECORDS.                                    00006400
006500 01  EXP-RECORD.                                                  00006500
006600     COPY EXPENSER REPLACING ==:TAG:== BY ==EXP==.                00006600
006700                                                                  00006700
006800 FD  REPORT-FILE                                                  00006800
006900     RECORDING MODE IS F.                                         00006900
007000 01  REPORT-RECORD                  PIC X(132).                   00007000
007100                                                                  00007100
007200******************************************************************00007200
007300 WORKING-STORAGE SECTION.                                         00007300
007400******************************************************************00007400
007500 77  WS-EXPFILE-STATUS           PIC X(02)  VALUE SPACES.         00007500
007600 77  WS-SCAN-IX                  PIC S9(4) COMP   VALUE +0.       00007600
007700                                                                  00007700
007800 01  WS-FIELDS.                                                   00007800
007900     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00007900
008000     05  WS-EXP-EOF-SW           PIC X(01)  VALUE 'N'.            00008000
008100         88  WS-EXP-EOF          VALUE 'Y'.                       00008100
008200     05  FILLER                  PIC X(05).                       00008200
008300                                                                  00008300
008400 COPY LEDGPRT.                                                    00008400
008500                                                                  00008500
008600 01  RPT-TOTALS.                                                  00008600
008700     05  RPT-EXPENSE-TOTAL       PIC S9(9)V99 COMP-3 VALUE +0.    00008700
008800     05  FILLER                  PIC X(04).                       00008800
008900                                                                  00008900
009000 01  WORK-VARIABLES.                                              00009000
009100     05  WS-CAT-LEN              PIC S9(4) COMP   VALUE +0.       00009100
009200     05  WS-TRIM-START           PIC S9(4) COMP   VALUE +0.       00009200
009300     05  WS-TRIM-END             PIC S9(4) COMP   VALUE +0.       00009300
009400     05  WS-CAT-RAW              PIC X(15)        VALUE SPACES.   00009400
009500     05  WS-CAT-STD              PIC X(15)        VALUE SPACES.   00009500
009600     05  WS-CH                   PIC X(01)        VALUE SPACE.    00009600
009700     05  WS-START-OF-WORD-SW     PIC X(01)        VALUE 'Y'.      00009700
009800         88  WS-START-OF-WORD    VALUE 'Y'.                       00009800
009900     05  WS-HITS-SW              PIC X(01)        VALUE 'N'.      00009900
010000         88  WS-HITS-FOUND       VALUE 'Y'.                       00010000
010100     05  FILLER                  PIC X(04).                       00010100
010200                                                                  00010200
010300* WORKING-STORAGE PARM AREA - IN A PRODUCTION RUN THIS COMES      00010300
010400* FROM THE JCL PARM= FIELD ON THE EXEC CARD (SEE 000-MAIN);       00010400
010500* DEFAULTED HERE TO SPACES SO A MISSING PARM IS DETECTED AND      00010500
010600* REJECTED RATHER THAN SEARCHING ON GARBAGE.                      00010600
010700 01  WS-SEARCH-PARM              PIC X(15)        VALUE SPACES.   00010700
010800                                                                  00010800
010900 01  EXPENSE-TABLE.                                               00010900
011000     03  EXP-TBL-COUNT           PIC 9(05) COMP-3 VALUE 0.        00011000
011100     03  EXP-TBL-ENTRY OCCURS 0 TO 3000 TIMES                     00011100
011200                 DEPENDING ON EXP-TBL-COUNT                       00011200
011300                 INDEXED BY EXP-TBL-IX.                           00011300
011400         COPY EXPENSER REPLACING ==:TAG:== BY ==EXP-TBL==.        00011400
011500                                                                  00011500
011600 LINKAGE SECTION.                                                 00011600
011700 01  SEARCH-ARG               PIC X(15).                          00011700
011800                                                                  00011800
011900 PROCEDURE DIVISION USING SEARCH-ARG.                             00011900
012000******************************************************************00012000
012100 000-MAIN.                                                        00012100
012200     MOVE SEARCH-ARG TO WS-CAT-RAW.                               00012200
012300     IF WS-CAT-RAW = SPACES                                       00012300
012400         DISPLAY 'LEDGSRCH - NO SEARCH CATEGORY SUPPLIED'         00012400
012500         MOVE 16 TO RETURN-CODE                                   00012500
012600         GOBACK                                                   00012600
012700     END-IF.                                                      00012700
012800     PERFORM 270-STANDARDIZE-CATEGORY.                            00012800
012900     MOVE WS-CAT-STD TO WS-SEARCH-PARM.                           00012900
013000                                                                  00013000
013100     PERFORM 700-OPEN-FILES.                                      00013100
013200     PERFORM 710-LOAD-EXPENSE-TABLE UNTIL WS-EXP-EOF.             00013200
013300                                                                  00013300
013400     PERFORM 100-SEARCH-CATEGORY.                                 00013400
013500                                                                  00013500
013600     PERFORM 900-CLOSE-FILES.                                     00013600
013700     GOBACK.                                                      00013700
013800                                                                  00013800
013900 100-SEARCH-CATEGORY.                                             00013900
014000     MOVE WS-SEARCH-PARM TO LP-SRCH-CATEGORY.                     00014000
014100     WRITE REPORT-RECORD FROM LP-SEARCH-HEADER-LINE AFTER PAGE.   00014100
014200     WRITE REPORT-RECORD FROM LP-SEPARATOR-LINE      AFTER 1.     00014200
014300     MOVE 0 TO RPT-EXPENSE-TOTAL.                                 00014300
014400     SET EXP-TBL-IX TO 1.                                         00014400
014500     PERFORM 110-CHECK-ONE-EXPENSE THRU 110-EXIT                  00014500
014600             UNTIL EXP-TBL-IX > EXP-TBL-COUNT.                    00014600
014700     MOVE 'CATEGORY TOTAL:' TO LP-TOT-LABEL.                      00014700
014800     MOVE RPT-EXPENSE-TOTAL TO LP-TOT-AMOUNT.                     00014800
014900     WRITE REPORT-RECORD FROM LP-TOTALS-LINE AFTER 2.             00014900
015000     IF NOT WS-HITS-FOUND                                         00015000
015100         MOVE SPACES         TO LP-DET-DATE LP-DET-LABEL          00015100
015200         MOVE '(NO MATCHING EXPENSE RECORDS)' TO LP-DET-DESC      00015200
015300         WRITE REPORT-RECORD FROM LP-DETAIL-LINE AFTER 1          00015300
015400     END-IF.                                                      00015400
015500                                                                  00015500
015600 110-CHECK-ONE-EXPENSE.                                           00015600
015700     IF EXP-TBL-CATEGORY (EXP-TBL-IX) = WS-SEARCH-PARM            00015700
015800         MOVE 'Y' TO WS-HITS-SW                                   00015800
015900         MOVE EXP-TBL-DATE (EXP-TBL-IX)        TO LP-DET-DATE     00015900
016000         MOVE EXP-TBL-CATEGORY (EXP-TBL-IX)    TO LP-DET-LABEL    00016000
016100         MOVE EXP-TBL-DESCRIPTION (EXP-TBL-IX) TO LP-DET-DESC     00016100
016200         MOVE EXP-TBL-AMOUNT (EXP-TBL-IX)      TO LP-DET-AMOUNT   00016200
016300         WRITE REPORT-RECORD FROM LP-DETAIL-LINE AFTER 1          00016300
016400         ADD EXP-TBL-AMOUNT (EXP-TBL-IX) TO RPT-EXPENSE-TOTAL     00016400
016500     END-IF.                                                      00016500
016600     SET EXP-TBL-IX UP BY 1.                                      00016600
016700 110-EXIT.                                                        00016700
016800     EXIT.                                                        00016800
016900                                                                  00016900
017000* SAME WORD-BY-WORD TITLE-CASE LOGIC AS LEDGTRAN 270- SO A        00017000
017100* SEARCH ARGUMENT STANDARDIZES TO EXACTLY THE SAME CATEGORY       00017100
017200* TEXT THE MASTER WAS FILED UNDER.  NO INTRINSIC FUNCTIONS ON     00017200
017300* THIS COMPILER - TRIM IS DONE BY SCANNING FOR THE FIRST AND      00017300
017400* LAST NON-BLANK POSITION AND CASE-FOLDING BY INSPECT.            00017400
017500 270-STANDARDIZE-CATEGORY.                                        00017500
017600     MOVE SPACES TO WS-CAT-STD.                                   00017600
017700     MOVE 0 TO WS-TRIM-START.                                     00017700
017800     MOVE 0 TO WS-TRIM-END.                                       00017800
017900     MOVE 1 TO WS-SCAN-IX.                                        00017900
018000     PERFORM 271-FIND-FIRST-CHAR THRU 271-EXIT                    00018000
018100             UNTIL WS-SCAN-IX > 15 OR WS-TRIM-START > 0.          00018100
018200     IF WS-TRIM-START = 0                                         00018200
018300         GO TO 270-EXIT                                           00018300
018400     END-IF.                                                      00018400
018500     MOVE 15 TO WS-SCAN-IX.                                       00018500
018600     PERFORM 272-FIND-LAST-CHAR THRU 272-EXIT                     00018600
018700             UNTIL WS-SCAN-IX < 1 OR WS-TRIM-END > 0.             00018700
018800     COMPUTE WS-CAT-LEN = WS-TRIM-END - WS-TRIM-START + 1.        00018800
018900     MOVE WS-CAT-RAW (WS-TRIM-START:WS-CAT-LEN)                   00018900
019000                          TO WS-CAT-STD (1:WS-CAT-LEN).           00019000
019100     MOVE 'Y' TO WS-START-OF-WORD-SW.                             00019100
019200     MOVE 1 TO WS-SCAN-IX.                                        00019200
019300     PERFORM 275-SCAN-ONE-CHAR THRU 275-EXIT                      00019300
019400             UNTIL WS-SCAN-IX > WS-CAT-LEN.                       00019400
019500 270-EXIT.                                                        00019500
019600     EXIT.                                                        00019600
019700                                                                  00019700
019800 271-FIND-FIRST-CHAR.                                             00019800
019900     IF WS-CAT-RAW (WS-SCAN-IX:1) NOT = SPACE                     00019900
020000         MOVE WS-SCAN-IX TO WS-TRIM-START                         00020000
020100     ELSE                                                         00020100
020200         ADD 1 TO WS-SCAN-IX                                      00020200
020300     END-IF.                                                      00020300
020400 271-EXIT.                                                        00020400
020500     EXIT.                                                        00020500
020600                                                                  00020600
020700 272-FIND-LAST-CHAR.                                              00020700
020800     IF WS-CAT-RAW (WS-SCAN-IX:1) NOT = SPACE                     00020800
020900         MOVE WS-SCAN-IX TO WS-TRIM-END                           00020900
021000     ELSE                                                         00021000
021100         SUBTRACT 1 FROM WS-SCAN-IX                               00021100
021200     END-IF.                                                      00021200
021300 272-EXIT.                                                        00021300
021400     EXIT.                                                        00021400
021500                                                                  00021500
021600 275-SCAN-ONE-CHAR.                                               00021600
021700     MOVE WS-CAT-STD (WS-SCAN-IX:1) TO WS-CH.                     00021700
021800     IF WS-CH = SPACE                                             00021800
021900         MOVE 'Y' TO WS-START-OF-WORD-SW                          00021900
022000         GO TO 275-BUMP                                           00022000
022100     END-IF.                                                      00022100
022200     IF WS-START-OF-WORD                                          00022200
022300         INSPECT WS-CH CONVERTING                                 00022300
022400             'abcdefghijklmnopqrstuvwxyz' TO                      00022400
022500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00022500
022600     ELSE                                                         00022600
022700         INSPECT WS-CH CONVERTING                                 00022700
022800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      00022800
022900             'abcdefghijklmnopqrstuvwxyz'                         00022900
023000     END-IF.                                                      00023000
023100     MOVE WS-CH TO WS-CAT-STD (WS-SCAN-IX:1).                     00023100
023200     MOVE 'N' TO WS-START-OF-WORD-SW.                             00023200
023300 275-BUMP.                                                        00023300
023400     ADD 1 TO WS-SCAN-IX.                                         00023400
023500 275-EXIT.                                                        00023500
023600     EXIT.                                                        00023600
023700                                                                  00023700
023800 700-OPEN-FILES.                                                  00023800
023900     OPEN INPUT EXPENSE-FILE                                      00023900
024000          OUTPUT REPORT-FILE.                                     00024000
024100     IF WS-EXPFILE-STATUS NOT = '00' AND NOT = '05'               00024100
024200        AND NOT = '35'                                            00024200
024300         DISPLAY 'ERROR OPENING EXPENSE MASTER. RC: '             00024300
024400                 WS-EXPFILE-STATUS                                00024400
024500         MOVE 16 TO RETURN-CODE                                   00024500
024600         STOP RUN                                                 00024600
024700     END-IF.                                                      00024700
024800     IF WS-EXPFILE-STATUS = '35'                                  00024800
024900         MOVE 'Y' TO WS-EXP-EOF-SW                                00024900
025000     END-IF.                                                      00025000
025100                                                                  00025100
025200 710-LOAD-EXPENSE-TABLE.                                          00025200
025300     READ EXPENSE-FILE                                            00025300
025400         AT END MOVE 'Y' TO WS-EXP-EOF-SW                         00025400
025500         NOT AT END                                               00025500
025600             SET EXP-TBL-IX TO EXP-TBL-COUNT                      00025600
025700             SET EXP-TBL-IX UP BY 1                               00025700
025800             ADD +1 TO EXP-TBL-COUNT                              00025800
025900             MOVE EXP-RECORD TO EXP-TBL-ENTRY (EXP-TBL-IX)        00025900
026000     END-READ.                                                    00026000
026100                                                                  00026100
026200 900-CLOSE-FILES.                                                 00026200
026300     CLOSE EXPENSE-FILE REPORT-FILE.                              00026300
