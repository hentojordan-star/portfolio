000100******************************************************************00000100
000200* AUDITREC  -  VAULT AUDIT LOG RECORD LAYOUT                      00000200
000300******************************************************************00000300
000400* ONE LINE PER SECURITY-RELEVANT EVENT.  FILE IS OPENED EXTEND    00000400
000500* (APPEND) EVERY RUN AND IS NEVER TRUNCATED - IF THE FILE IS      00000500
000600* MISSING ON A FIRST RUN, 700-OPEN-FILES OPENS IT OUTPUT ONCE TO  00000600
000700* CREATE IT AND EVERY RUN AFTER THAT OPENS EXTEND.                00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/09/94  DPS  0203  ORIGINAL LAYOUT.                        00001100
001200*    07/30/97  DPS  0222  ADDED 88-LEVELS FOR THE SIX EVENT CODES 00001200
001300*                         SO 900-WRITE-AUDIT-RECORD CALLERS CAN   00001300
001400*                         SET A CONDITION NAME INSTEAD OF MOVING  00001400
001500*                         A LITERAL EVERY TIME.                   00001500
001600*    02/09/05  DPS  0252  AUDIT FINDING - DROPPED THE TRAILING    00001600
001700*                         8-BYTE FILLER.  IT PUSHED THIS RECORD   00001700
001800*                         TO 88 BYTES AGAINST THE 80-BYTE FIXED   00001800
001900*                         AUDIT LOG LAYOUT EVERY OTHER PROGRAM    00001900
002000*                         THAT READS THIS FILE ASSUMES.           00002000
002100*                                                                 00002100
002200     05  :TAG:-DATE                  PIC X(10).                   00002200
002300     05  :TAG:-EVENT                 PIC X(10).                   00002300
002400         88  :TAG:-EVT-REGISTER      VALUE 'REGISTER  '.          00002400
002500         88  :TAG:-EVT-AUTH-OK       VALUE 'AUTH-OK   '.          00002500
002600         88  :TAG:-EVT-AUTH-FAIL     VALUE 'AUTH-FAIL '.          00002600
002700         88  :TAG:-EVT-ENCRYPT       VALUE 'ENCRYPT   '.          00002700
002800         88  :TAG:-EVT-DECRYPT       VALUE 'DECRYPT   '.          00002800
002900         88  :TAG:-EVT-ROTATE        VALUE 'ROTATE    '.          00002900
003000     05  :TAG:-USER                  PIC X(12).                   00003000
003100     05  :TAG:-DETAIL                PIC X(48).                   00003100
