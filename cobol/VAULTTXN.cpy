000100******************************************************************00000100
000200* VAULTTXN  -  VAULT TRANSACTION RECORD LAYOUT                    00000200
000300******************************************************************00000300
000400* INPUT TRANSACTION LAYOUT FOR THE VAULTTRN JOB.  VT-CODE OF      00000400
000500* 'RG' REGISTERS A USER, 'EN'/'DE' ENCRYPT OR DECRYPT VT-TEXT     00000500
000600* UNDER THE PRESENTED TOKEN'S AUTHENTICATED USER, 'RO' ROTATES    00000600
000700* THE ACTIVE ALGORITHM.                                           00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/09/94  DPS  0204  ORIGINAL LAYOUT.                        00001100
001200*    02/09/05  DPS  0251  AUDIT FINDING - DROPPED THE TRAILING    00001200
001300*                         16-BYTE FILLER.  IT PUSHED THIS RECORD  00001300
001400*                         TO 176 BYTES AGAINST A 160-BYTE FIXED   00001400
001500*                         INPUT FILE, WHICH THE FD NEVER CAUGHT   00001500
001600*                         SINCE VLTTXN CARRIES NO RECORD CONTAINS 00001600
001700*                         CLAUSE OF ITS OWN.                      00001700
001800*                                                                 00001800
001900     05  :TAG:-CODE                  PIC X(02).                   00001900
002000         88  :TAG:-IS-REGISTER       VALUE 'RG'.                  00002000
002100         88  :TAG:-IS-ENCRYPT        VALUE 'EN'.                  00002100
002200         88  :TAG:-IS-DECRYPT        VALUE 'DE'.                  00002200
002300         88  :TAG:-IS-ROTATE         VALUE 'RO'.                  00002300
002400     05  :TAG:-USER                  PIC X(12).                   00002400
002500     05  :TAG:-TOKEN                 PIC X(16).                   00002500
002600     05  :TAG:-DATE                  PIC X(10).                   00002600
002700     05  :TAG:-TEXT                  PIC X(120).                  00002700
