000100******************************************************************00000100
000200* INCOMER  -  INCOME MASTER RECORD LAYOUT                         00000200
000300******************************************************************00000300
000400* COPY MEMBER FOR THE INCOME MASTER (INCOMES FILE) AND FOR THE    00000400
000500* IN-MEMORY INCOME TABLES BUILT BY THE LEDGER JOBS.  SAME         00000500
000600* ==:TAG:== REPLACING IDIOM AS EXPENSER - SEE THAT MEMBER.        00000600
000700*                                                                 00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    05/12/91  JJS  0092  ORIGINAL LAYOUT - INCOME MASTER 80 BYTE 00001000
001100*                         FIXED RECORD.                           00001100
001200*    08/22/04  JJS  0233  ADDED INC-YR-MO REDEFINE TO MATCH THE   00001200
001300*                         EXPENSER CHANGE FOR LEDGRPT MONTHLY KEY.00001300
001400*                                                                 00001400
001500     05  :TAG:-DATE                  PIC X(10).                   00001500
001600     05  :TAG:-DATE-R REDEFINES :TAG:-DATE.                       00001600
001700         10  :TAG:-YR-MO             PIC X(07).                   00001700
001800         10  FILLER                  PIC X(03).                   00001800
001900     05  :TAG:-SOURCE                PIC X(20).                   00001900
002000     05  :TAG:-AMOUNT                PIC 9(7)V99.                 00002000
002100     05  FILLER                      PIC X(41).                   00002100
