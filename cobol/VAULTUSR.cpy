000100******************************************************************00000100
000200* VAULTUSR  -  VAULT USER REGISTRY RECORD LAYOUT                  00000200
000300******************************************************************00000300
000400* ONE ENTRY PER REGISTERED VAULT USER.  VU-FP-DIGEST IS THE       00000400
000500* ONE-WAY ROLLING-HASH DIGEST OF THE USER'S FINGERPRINT TOKEN -   00000500
000600* THE RAW TOKEN IS NEVER WRITTEN TO THIS FILE.  VU-KEY-HEX IS     00000600
000700* THE USER'S PER-USER CIPHER KEY, CARRIED AS 32 HEX DIGITS.       00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/09/94  DPS  0201  ORIGINAL LAYOUT FOR THE VAULT REGISTRY  00001100
001200*                         CONVERSION (REPLACES THE OLD FLAT KEYED 00001200
001300*                         KEYSTORE FILE).                         00001300
001400*    07/30/97  DPS  0219  ADDED VU-KEY-BYTE REDEFINE (16 X 2 HEX  00001400
001500*                         CHARACTER PAIRS) SO 650-XOR-CIPHER AND  00001500
001600*                         660-SHIFT-CIPHER CAN INDEX THE KEY A    00001600
001700*                         BYTE AT A TIME WITHOUT REFERENCE MODIFY 00001700
001800*                         ARITHMETIC SCATTERED THROUGH THE CODE.  00001800
001900*    01/11/99  MRW  0241  Y2K - VU-CREATED CONFIRMED FULL 4-DIGIT 00001900
002000*                         YEAR TEXT.  NO FIELD CHANGE.            00002000
002100*                                                                 00002100
002200     05  :TAG:-NAME                  PIC X(12).                   00002200
002300     05  :TAG:-FP-DIGEST             PIC 9(18).                   00002300
002400     05  :TAG:-KEY-HEX               PIC X(32).                   00002400
002500     05  :TAG:-KEY-HEX-R REDEFINES :TAG:-KEY-HEX.                 00002500
002600         10  :TAG:-KEY-BYTE-HEX OCCURS 16 TIMES                   00002600
002700                                PIC X(02).                        00002700
002800     05  :TAG:-CREATED               PIC X(10).                   00002800
002900     05  FILLER                      PIC X(08).                   00002900
